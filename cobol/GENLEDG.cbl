000100******************************************************************
000200*                                                                *
000300*   LICENSED TO GENERAL ACCOUNTING - INTERNAL USE ONLY           *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    GENLEDG.
000800 AUTHOR.        R T MASELLI.
000900 INSTALLATION.  GENERAL ACCOUNTING SYSTEMS.
001000 DATE-WRITTEN.  04/09/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THIS PROGRAM PRODUCES THE GENERAL LEDGER DETAIL
001700*          REPORT.  EVERY JOURNAL RECORD ON THE INPUT FILE IS
001800*          EXPANDED INTO TWO LEDGER LINES - ONE AGAINST THE
001900*          DEBITED ACCOUNT, ONE AGAINST THE CREDITED ACCOUNT -
002000*          AND THE LINES ARE SORTED BY ACCOUNT NAME, THEN
002100*          TRANSACTION DATE, THEN TRANSACTION ID.  THE OUTPUT
002200*          PROCEDURE WALKS THE SORTED LINES, BREAKS ON ACCOUNT
002300*          NAME, AND ACCUMULATES A RUNNING BALANCE WITHIN EACH
002400*          ACCOUNT.  THIS PROGRAM DOES NOT FILTER BY APPROVAL
002500*          STATUS - THE CALLER (JCL STEP OR DRIVING PROGRAM)
002600*          DECIDES WHICH RECORDS BELONG ON THE INPUT FILE.  THE
002700*          BALANCE SHEET JOB RUNS THIS SAME LOGIC AGAINST AN
002800*          APPROVED/AS-OF-DATE EXTRACT TO GET CLOSING BALANCES.
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    DATE     BY   REQUEST    DESCRIPTION
003300*    -------- ---- ---------- -------------------------------
003400*    04/09/91 RTM  AC-0114    ORIGINAL GENERAL LEDGER CONTROL-
003500*                              BREAK REPORT
003600*    09/14/93 DLK  AC-0257    WIDENED ACCOUNT NAME 20 TO 30
003700*    02/09/98 MPC  AC-Y2K01   ENTRY-DATE EXPANDED TO CCYYMMDD -
003800*                              SORT KEY WIDENED TO MATCH
003900*    07/30/01 SBH  AC-0388    DROPPED THE INTERNAL APPROVAL-
004000*                              STATUS FILTER - CALLER NOW
004100*                              DECIDES WHAT GOES ON THE INPUT
004200*    11/03/04 SBH  AC-0402    JRNLREC WIDENED, NO IMPACT
004300*    06/21/07 GWN  AC-0470    ADDED HIGH-DATE/HIGH-VALUE
004400*                              SENTINELS SO MISSING DATE OR
004500*                              TRANSACTION ID SORTS LAST WITHIN
004600*                              THE ACCOUNT
004700*    08/14/07 GWN  AC-0470    SORT RECORD MOVED OUT OF GLLNWK
004800*                              COPYBOOK INTO THIS PROGRAM'S OWN
004900*                              SD - IT WAS OVERLAYING THE
005000*                              RUNNING-TOTAL TABLE'S STORAGE
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT JOURNAL-FILE ASSIGN TO UT-S-JRNLFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-JOURNAL-STATUS.
006600     SELECT GL-SORT-FILE ASSIGN TO UT-S-SORTFILE.
006700     SELECT GL-REPORT-FILE ASSIGN TO UT-S-GLRPT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-GL-REPORT-STATUS.
007000
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD  JOURNAL-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 134 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS JOURNAL-ENTRY.
008100
008200     COPY JRNLREC.
008300
008400 SD  GL-SORT-FILE
008500     RECORD CONTAINS 93 CHARACTERS
008600     DATA RECORD IS GL-SORT-WORK.
008700
008800 01  GL-SORT-WORK.
008900*        SORT-RECORD FOR THE ACCOUNT/DATE/TRANSACTION BREAK.
009000*        DECLARED HERE, NOT IN A COPYBOOK, SO IT CANNOT OVERLAY
009100*        ANY OTHER PROGRAM'S WORKING STORAGE (SEE GLLNWK).
009200     05  GL-SRT-ACCOUNT-NAME         PIC X(30).
009300     05  GL-SRT-HAS-DATE-SW          PIC X(01).
009400         88  GL-SRT-DATE-PRESENT           VALUE 'Y'.
009500         88  GL-SRT-DATE-ABSENT             VALUE 'N'.
009600     05  GL-SRT-SORT-DATE            PIC 9(08).
009700     05  GL-SRT-TRANSACTION-ID       PIC X(10).
009800     05  GL-SRT-HAS-TRANID-SW        PIC X(01).
009900         88  GL-SRT-TRANID-PRESENT         VALUE 'Y'.
010000         88  GL-SRT-TRANID-ABSENT           VALUE 'N'.
010100     05  GL-SRT-DEBIT-AMT            PIC S9(9)V99.
010200     05  GL-SRT-CREDIT-AMT           PIC S9(9)V99.
010300     05  GL-SRT-DELTA                PIC S9(9)V99.
010400     05  FILLER                      PIC X(10).
010500
010600 FD  GL-REPORT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS GL-REPORT-LINE.
011200
011300 01  GL-REPORT-LINE                 PIC X(80).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  PROGRAM-INDICATOR-SWITCHES.
011800     05  WS-EOF-JOURNAL-SW           PIC X(03)  VALUE 'NO '.
011900         88  EOF-JOURNAL                        VALUE 'YES'.
012000     05  WS-EOF-SRT-OUTPUT-SW        PIC X(03)  VALUE 'NO '.
012100         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
012200     05  WS-ACCOUNT-OPEN-SW          PIC X(03)  VALUE 'NO '.
012300         88  ACCOUNT-IS-OPEN                    VALUE 'YES'.
012400
012500 01  FILE-STATUS-CODES.
012600     05  WS-JOURNAL-STATUS           PIC X(02).
012700     05  WS-GL-REPORT-STATUS         PIC X(02).
012800
012900 01  WS-BREAK-CONTROLS.
013000     05  WS-CURRENT-ACCOUNT          PIC X(30).
013100
013200 01  WS-ACCUMULATORS.
013300     05  WS-RUNNING-BALANCE          PIC S9(9)V99.
013400     05  WS-ACCT-DEBIT-TL            PIC S9(9)V99.
013500     05  WS-ACCT-CREDIT-TL           PIC S9(9)V99.
013600 01  WS-ACCUMULATORS-CHAR REDEFINES WS-ACCUMULATORS.
013700     05  WS-RUNNING-BALANCE-X        PIC X(11).
013800     05  WS-ACCT-DEBIT-TL-X          PIC X(11).
013900     05  WS-ACCT-CREDIT-TL-X         PIC X(11).
014000
014100 01  WS-BALANCE-DIAG-AREA.
014200*        THE ACCOUNTANTS ASKED FOR THE RAW SIGN NIBBLE ON
014300*        SYSOUT WHENEVER AN ACCOUNT CLOSES WITH A NEGATIVE
014400*        RUNNING BALANCE - SAME HABIT AS TRLBAL01'S DIFFERENCE
014500*        DUMP, APPLIED HERE TO THE PER-ACCOUNT CLOSING FIGURE.
014600     05  WS-BALANCE-DIAG             PIC S9(9)V99.
014700     05  WS-BALANCE-DIAG-CHAR REDEFINES WS-BALANCE-DIAG
014800                                      PIC X(11).
014900
015000 01  WS-COUNT-SUMMARY.
015100     05  WS-READ-CTR                 PIC 9(7)   COMP.
015200     05  WS-EXPANDED-CTR             PIC 9(7)   COMP.
015300 01  WS-COUNT-SUMMARY-R REDEFINES WS-COUNT-SUMMARY.
015400     05  WS-COUNT-PAIR                PIC 9(14) COMP.
015500
015600 01  WS-REPORT-EDIT-FIELDS.
015700     05  WS-DEBIT-EDIT               PIC Z(8)9.99.
015800     05  WS-CREDIT-EDIT              PIC Z(8)9.99.
015900     05  WS-BALANCE-EDIT             PIC Z(7)9.99-.
016000     05  FILLER                      PIC X(04).
016100
016200*    PROGRAM REPORT LINES.
016300
016400 01  GL-ACCOUNT-HDR-LINE.
016500     05  FILLER            PIC X(09)  VALUE 'Account: '.
016600     05  GL-HDR-ACCOUNT-NAME  PIC X(30).
016700     05  FILLER            PIC X(41)  VALUE SPACES.
016800
016900 01  GL-COLUMN-HDR-LINE.
017000     05  FILLER            PIC X(50)  VALUE
017100         'Date       | Debit        | Credit       | Balance'.
017200     05  FILLER            PIC X(30)  VALUE SPACES.
017300
017400 01  GL-DASH-LINE.
017500     05  FILLER            PIC X(51)  VALUE ALL '-'.
017600     05  FILLER            PIC X(29)  VALUE SPACES.
017700
017800 01  GL-DETAIL-LINE.
017900     05  GL-DL-DATE        PIC X(10)  JUSTIFIED RIGHT.
018000     05  FILLER            PIC X(03)  VALUE ' | '.
018100     05  GL-DL-DEBIT       PIC X(12).
018200     05  FILLER            PIC X(03)  VALUE ' | '.
018300     05  GL-DL-CREDIT      PIC X(12).
018400     05  FILLER            PIC X(03)  VALUE ' | '.
018500     05  GL-DL-BALANCE     PIC X(12).
018600     05  FILLER            PIC X(25)  VALUE SPACES.
018700
018800 01  GL-TOTALS-LINE.
018900     05  GL-TL-LABEL       PIC X(10)  VALUE 'Totals'.
019000     05  FILLER            PIC X(03)  VALUE ' | '.
019100     05  GL-TL-DEBIT       PIC X(12).
019200     05  FILLER            PIC X(03)  VALUE ' | '.
019300     05  GL-TL-CREDIT      PIC X(12).
019400     05  FILLER            PIC X(03)  VALUE ' | '.
019500     05  GL-TL-BALANCE     PIC X(12).
019600     05  FILLER            PIC X(25)  VALUE SPACES.
019700
019800 01  DISPLAY-LINE.
019900     05  DISP-MESSAGE      PIC X(45).
020000     05  DISP-VALUE        PIC ZZZ,ZZ9.
020100
020200 PROCEDURE DIVISION.
020300
020400 000-MAINLINE SECTION.
020500
020600     OPEN INPUT  JOURNAL-FILE
020700          OUTPUT GL-REPORT-FILE.
020800     SORT GL-SORT-FILE
020900          ON ASCENDING KEY GL-SRT-ACCOUNT-NAME
021000                           GL-SRT-SORT-DATE
021100                           GL-SRT-TRANSACTION-ID
021200          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
021300          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
021400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
021500     CLOSE JOURNAL-FILE
021600           GL-REPORT-FILE.
021700     MOVE ZERO TO RETURN-CODE.
021800     GOBACK.
021900
022000 200-SRT-INPUT-PROCD SECTION.
022100
022200     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
022300     PERFORM 210-EXPAND-JOURNAL-ENTRY THRU 210-EXIT
022400         UNTIL EOF-JOURNAL.
022500 200-EXIT.
022600     EXIT.
022700
022800 210-EXPAND-JOURNAL-ENTRY.
022900     PERFORM 220-RELEASE-DEBIT-LEG THRU 220-EXIT.
023000     PERFORM 230-RELEASE-CREDIT-LEG THRU 230-EXIT.
023100     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
023200 210-EXIT.
023300     EXIT.
023400
023500 220-RELEASE-DEBIT-LEG.
023600     IF JE-DEBIT-ACCOUNT-NAME IS NOT EQUAL TO SPACES
023700         MOVE JE-DEBIT-ACCOUNT-NAME TO GL-SRT-ACCOUNT-NAME
023800         PERFORM 240-SET-SORT-DATE THRU 240-EXIT
023900         PERFORM 250-SET-SORT-TRANID THRU 250-EXIT
024000         MOVE JE-DEBIT-AMOUNT TO GL-SRT-DEBIT-AMT
024100         MOVE ZERO TO GL-SRT-CREDIT-AMT
024200         MOVE JE-DEBIT-AMOUNT TO GL-SRT-DELTA
024300         RELEASE GL-SORT-WORK
024400         ADD 1 TO WS-EXPANDED-CTR
024500     ELSE
024600         NEXT SENTENCE.
024700 220-EXIT.
024800     EXIT.
024900
025000 230-RELEASE-CREDIT-LEG.
025100     IF JE-CREDIT-ACCOUNT-NAME IS NOT EQUAL TO SPACES
025200         MOVE JE-CREDIT-ACCOUNT-NAME TO GL-SRT-ACCOUNT-NAME
025300         PERFORM 240-SET-SORT-DATE THRU 240-EXIT
025400         PERFORM 250-SET-SORT-TRANID THRU 250-EXIT
025500         MOVE ZERO TO GL-SRT-DEBIT-AMT
025600         MOVE JE-CREDIT-AMOUNT TO GL-SRT-CREDIT-AMT
025700         COMPUTE GL-SRT-DELTA = JE-CREDIT-AMOUNT * -1
025800         RELEASE GL-SORT-WORK
025900         ADD 1 TO WS-EXPANDED-CTR
026000     ELSE
026100         NEXT SENTENCE.
026200 230-EXIT.
026300     EXIT.
026400
026500 240-SET-SORT-DATE.
026600     IF JE-ENTRY-DATE IS EQUAL TO ZERO
026700         MOVE 'N' TO GL-SRT-HAS-DATE-SW
026800         MOVE 99999999 TO GL-SRT-SORT-DATE
026900     ELSE
027000         MOVE 'Y' TO GL-SRT-HAS-DATE-SW
027100         MOVE JE-ENTRY-DATE TO GL-SRT-SORT-DATE.
027200 240-EXIT.
027300     EXIT.
027400
027500 250-SET-SORT-TRANID.
027600     IF JE-TRANSACTION-ID IS EQUAL TO SPACES
027700         MOVE 'N' TO GL-SRT-HAS-TRANID-SW
027800         MOVE HIGH-VALUES TO GL-SRT-TRANSACTION-ID
027900     ELSE
028000         MOVE 'Y' TO GL-SRT-HAS-TRANID-SW
028100         MOVE JE-TRANSACTION-ID TO GL-SRT-TRANSACTION-ID.
028200 250-EXIT.
028300     EXIT.
028400
028500 300-SRT-OUTPUT-PROCD.
028600
028700     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
028800     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
028900     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
029000         UNTIL EOF-SRT-OUTPUT.
029100     IF ACCOUNT-IS-OPEN
029200         PERFORM 400-PRSS-ACCOUNT-BREAK THRU 400-EXIT
029300     ELSE
029400         NEXT SENTENCE.
029500 300-EXIT.
029600     EXIT.
029700
029800 320-INITIALIZE-OUTPUT.
029900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
030000     MOVE 'NO ' TO WS-ACCOUNT-OPEN-SW.
030100     MOVE SPACES TO WS-CURRENT-ACCOUNT.
030200 320-EXIT.
030300     EXIT.
030400
030500 340-PRSS-SORTED-OUTPUT.
030600     IF GL-SRT-ACCOUNT-NAME IS NOT EQUAL TO WS-CURRENT-ACCOUNT
030700         IF ACCOUNT-IS-OPEN
030800             PERFORM 400-PRSS-ACCOUNT-BREAK THRU 400-EXIT
030900         ELSE
031000             NEXT SENTENCE
031100         PERFORM 410-START-NEW-ACCOUNT THRU 410-EXIT
031200     ELSE
031300         NEXT SENTENCE.
031400     PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT.
031500     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
031600 340-EXIT.
031700     EXIT.
031800
031900 343-DETAIL-LINE-PRSS.
032000     IF GL-SRT-DATE-ABSENT
032100         MOVE 'N/A' TO GL-DL-DATE
032200     ELSE
032300         MOVE GL-SRT-SORT-DATE TO GL-DL-DATE.
032400     IF GL-SRT-DEBIT-AMT IS EQUAL TO ZERO
032500         MOVE SPACES TO GL-DL-DEBIT
032600     ELSE
032700         MOVE GL-SRT-DEBIT-AMT TO WS-DEBIT-EDIT
032800         MOVE WS-DEBIT-EDIT TO GL-DL-DEBIT.
032900     IF GL-SRT-CREDIT-AMT IS EQUAL TO ZERO
033000         MOVE SPACES TO GL-DL-CREDIT
033100     ELSE
033200         MOVE GL-SRT-CREDIT-AMT TO WS-CREDIT-EDIT
033300         MOVE WS-CREDIT-EDIT TO GL-DL-CREDIT.
033400     ADD GL-SRT-DELTA       TO WS-RUNNING-BALANCE.
033500     ADD GL-SRT-DEBIT-AMT   TO WS-ACCT-DEBIT-TL.
033600     ADD GL-SRT-CREDIT-AMT  TO WS-ACCT-CREDIT-TL.
033700     MOVE WS-RUNNING-BALANCE TO WS-BALANCE-EDIT.
033800     MOVE WS-BALANCE-EDIT TO GL-DL-BALANCE.
033900     WRITE GL-REPORT-LINE FROM GL-DETAIL-LINE.
034000 343-EXIT.
034100     EXIT.
034200
034300 400-PRSS-ACCOUNT-BREAK.
034400     WRITE GL-REPORT-LINE FROM GL-DASH-LINE.
034500     MOVE WS-ACCT-DEBIT-TL  TO WS-DEBIT-EDIT.
034600     MOVE WS-DEBIT-EDIT     TO GL-TL-DEBIT.
034700     MOVE WS-ACCT-CREDIT-TL TO WS-CREDIT-EDIT.
034800     MOVE WS-CREDIT-EDIT    TO GL-TL-CREDIT.
034900     MOVE WS-RUNNING-BALANCE TO WS-BALANCE-EDIT.
035000     MOVE WS-BALANCE-EDIT   TO GL-TL-BALANCE.
035100     WRITE GL-REPORT-LINE FROM GL-TOTALS-LINE.
035200     IF WS-RUNNING-BALANCE IS LESS THAN ZERO
035300         MOVE WS-RUNNING-BALANCE TO WS-BALANCE-DIAG
035400         DISPLAY '** NEGATIVE CLOSING BALANCE **'
035500         DISPLAY WS-CURRENT-ACCOUNT
035600         DISPLAY WS-BALANCE-DIAG-CHAR
035700     ELSE
035800         NEXT SENTENCE.
035900     MOVE 'NO ' TO WS-ACCOUNT-OPEN-SW.
036000 400-EXIT.
036100     EXIT.
036200
036300 410-START-NEW-ACCOUNT.
036400     MOVE GL-SRT-ACCOUNT-NAME TO WS-CURRENT-ACCOUNT.
036500     MOVE ZERO TO WS-RUNNING-BALANCE.
036600     MOVE ZERO TO WS-ACCT-DEBIT-TL.
036700     MOVE ZERO TO WS-ACCT-CREDIT-TL.
036800     MOVE 'YES' TO WS-ACCOUNT-OPEN-SW.
036900     PERFORM 955-ACCOUNT-HEADING THRU 955-EXIT.
037000 410-EXIT.
037100     EXIT.
037200
037300 550-DISPLAY-PROG-DIAG.
037400     DISPLAY '****     GENLEDG RUNNING     ****'.
037500     MOVE 'JOURNAL RECORDS READ                        ' TO
037600          DISP-MESSAGE.
037700     MOVE WS-READ-CTR TO DISP-VALUE.
037800     DISPLAY DISPLAY-LINE.
037900     MOVE 'LEDGER LINES EXPANDED TO SORT               ' TO
038000          DISP-MESSAGE.
038100     MOVE WS-EXPANDED-CTR TO DISP-VALUE.
038200     DISPLAY DISPLAY-LINE.
038300     DISPLAY 'READ/EXPANDED PACKED PAIR: ' WS-COUNT-PAIR.
038400     DISPLAY '****     GENLEDG EOJ         ****'.
038500 550-EXIT.
038600     EXIT.
038700
038800 800-READ-JOURNAL-FILE.
038900     READ JOURNAL-FILE
039000         AT END MOVE 'YES' TO WS-EOF-JOURNAL-SW
039100                GO TO 800-EXIT.
039200     ADD 1 TO WS-READ-CTR.
039300 800-EXIT.
039400     EXIT.
039500
039600 900-RETURN-SRTD-REC.
039700     RETURN GL-SORT-FILE
039800         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
039900                GO TO 900-EXIT.
040000 900-EXIT.
040100     EXIT.
040200
040300 955-ACCOUNT-HEADING.
040400     MOVE WS-CURRENT-ACCOUNT TO GL-HDR-ACCOUNT-NAME.
040500     WRITE GL-REPORT-LINE FROM GL-ACCOUNT-HDR-LINE.
040600     WRITE GL-REPORT-LINE FROM GL-COLUMN-HDR-LINE.
040700     WRITE GL-REPORT-LINE FROM GL-DASH-LINE.
040800 955-EXIT.
040900     EXIT.
041000
041100
