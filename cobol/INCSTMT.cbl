000100******************************************************************
000200*                                                                *
000300*   LICENSED TO GENERAL ACCOUNTING - INTERNAL USE ONLY           *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    INCSTMT.
000800 AUTHOR.        R T MASELLI.
000900 INSTALLATION.  GENERAL ACCOUNTING SYSTEMS.
001000 DATE-WRITTEN.  05/06/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THIS PROGRAM PRODUCES THE PERIOD INCOME STATEMENT.
001700*          A ONE-CARD CONTROL RECORD SUPPLIES THE FROM/TO DATE
001800*          RANGE.  ONLY APPROVED ENTRIES DATED WITHIN THE RANGE
001900*          PARTICIPATE.  EACH LEG OF A KEPT ENTRY IS CLASSIFIED
002000*          AGAINST THE CHART-OF-ACCOUNTS TABLE (COPY ACCTTBL) -
002100*          FAILING THAT, BY THE NAME-PATTERN FALLBACK RULES IN
002200*          460-INFER-INCOME-CLASS - AND ACCUMULATED INTO THE
002300*          REVENUE OR EXPENSE TABLE.  UNRECOGNIZED ACCOUNTS ARE
002400*          NOTED ON THE REPORT BUT DO NOT AFFECT THE TOTALS.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*    DATE     BY   REQUEST    DESCRIPTION
002900*    -------- ---- ---------- -------------------------------
003000*    05/06/91 RTM  AC-0119    ORIGINAL INCOME STATEMENT WRITE-UP
003100*    09/14/93 DLK  AC-0257    WIDENED ACCOUNT NAME 20 TO 30
003200*    10/22/95 DLK  AC-0301    ADDED CONTRA-REVENUE HANDLING AND
003300*                              THE COGS/COST-OF-GOODS-SOLD ALIAS
003400*    02/09/98 MPC  AC-Y2K01   FROM/TO CONTROL CARD EXPANDED TO
003500*                              CCYYMMDD
003600*    07/30/01 SBH  AC-0388    CHART LOOKUP MOVED TO SEARCH ALL
003700*                              AGAINST COPY ACCTTBL, REPLACING
003800*                              THE OLD IN-LINE IF-CHAIN
003900*    03/11/09 GWN  AC-0483    ADDED INTEREST INCOME AND THE COGS
004000*                              ALIAS TO THE FALLBACK INFERENCE
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT CONTROL-CARD-FILE ASSIGN TO UT-S-CTLCARD
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-CTLCARD-STATUS.
005600     SELECT JOURNAL-FILE ASSIGN TO UT-S-JRNLFILE
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-JOURNAL-STATUS.
005900     SELECT IS-REPORT-FILE ASSIGN TO UT-S-ISRPT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-IS-REPORT-STATUS.
006200
006300 DATA DIVISION.
006400
006500 FILE SECTION.
006600
006700 FD  CONTROL-CARD-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS CONTROL-CARD.
007300
007400 01  CONTROL-CARD.
007500     05  CC-FROM-DATE                PIC 9(08).
007600     05  CC-TO-DATE                  PIC 9(08).
007700     05  FILLER                      PIC X(64).
007800
007900 FD  JOURNAL-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 134 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS JOURNAL-ENTRY.
008500
008600     COPY JRNLREC.
008700
008800 FD  IS-REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS IS-REPORT-LINE.
009400
009500 01  IS-REPORT-LINE                 PIC X(80).
009600
009700 WORKING-STORAGE SECTION.
009800
009900     COPY ACCTTBL.
010000
010100 01  PROGRAM-INDICATOR-SWITCHES.
010200     05  WS-EOF-JOURNAL-SW           PIC X(03)  VALUE 'NO '.
010300         88  EOF-JOURNAL                        VALUE 'YES'.
010400
010500 01  FILE-STATUS-CODES.
010600     05  WS-CTLCARD-STATUS           PIC X(02).
010700     05  WS-JOURNAL-STATUS           PIC X(02).
010800     05  WS-IS-REPORT-STATUS         PIC X(02).
010900
011000 01  WS-CONTROL-CARD-DATES.
011100     05  WS-FROM-DATE                PIC 9(08).
011200     05  WS-TO-DATE                  PIC 9(08).
011300
011400 01  WS-ENTRY-STATUS-WORK.
011500     05  WS-ENTRY-STATUS-UC          PIC X(09).
011600         88  ENTRY-IS-APPROVED              VALUE 'APPROVED '.
011700
011800*    NORMALIZED-NAME WORK AREA FOR CHART LOOKUP.  THE NAME IS
011900*    UPPERCASED, THE FEED'S EN-DASH BYTE IS FOLDED TO A PLAIN
012000*    HYPHEN, AND ANY RUN OF EMBEDDED SPACES IS SQUEEZED DOWN TO
012100*    ONE BEFORE THE CHART TABLE IS SEARCHED - SEE 402-SQUEEZE-
012200*    NORM-SPACES.
012300 01  WS-NORMALIZE-WORK.
012400     05  WS-NORM-NAME                PIC X(30).
012500     05  WS-NORM-NAME-R REDEFINES WS-NORM-NAME.
012600         10  WS-NORM-CHAR            PIC X(01) OCCURS 30 TIMES.
012700
012800*    402-SQUEEZE-NORM-SPACES BUILDS THE COLLAPSED NAME HERE ONE
012900*    CHARACTER AT A TIME, THEN IT IS MOVED BACK OVER WS-NORM-NAME.
013000 01  WS-NORM-COLLAPSE-WORK.
013100     05  WS-NORM-OUT                 PIC X(30).
013200     05  WS-NORM-OUT-R REDEFINES WS-NORM-OUT.
013300         10  WS-NORM-OUT-CHAR        PIC X(01) OCCURS 30 TIMES.
013400     05  WS-NORM-OUT-LEN             PIC S9(4) COMP VALUE ZERO.
013500     05  WS-NORM-IN-SUB              PIC S9(4) COMP VALUE ZERO.
013600     05  WS-NORM-PREV-SPACE-SW       PIC X(03) VALUE 'NO '.
013700         88  NORM-PREV-WAS-SPACE               VALUE 'YES'.
013800     05  WS-EN-DASH-BYTE             PIC X(01) VALUE X'92'.
013900
014000 01  WS-LEG-WORK-AREA.
014100     05  WS-LEG-ACCOUNT-NAME         PIC X(30).
014200     05  WS-LEG-AMOUNT               PIC S9(9)V99.
014300     05  WS-LEG-DEBIT-SW             PIC X(03).
014400         88  LEG-IS-DEBIT                       VALUE 'YES'.
014500         88  LEG-IS-CREDIT                       VALUE 'NO '.
014600     05  WS-LEG-CLASS-CODE           PIC X(10).
014700
014800 01  WS-REVENUE-TOTAL-TABLE.
014900     05  RT-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
015000     05  RT-ENTRY OCCURS 1 TO 200 TIMES
015100                  DEPENDING ON RT-ENTRY-COUNT
015200                  ASCENDING KEY IS RT-ACCOUNT-NAME
015300                  INDEXED BY RT-NDX.
015400         10  RT-ACCOUNT-NAME         PIC X(30).
015500         10  RT-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
015600         10  FILLER                  PIC X(04).
015700
015800 01  WS-EXPENSE-TOTAL-TABLE.
015900     05  ET-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
016000     05  ET-ENTRY OCCURS 1 TO 200 TIMES
016100                  DEPENDING ON ET-ENTRY-COUNT
016200                  ASCENDING KEY IS ET-ACCOUNT-NAME
016300                  INDEXED BY ET-NDX.
016400         10  ET-ACCOUNT-NAME         PIC X(30).
016500         10  ET-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
016600         10  FILLER                  PIC X(04).
016700
016800 01  WS-IGNORED-TABLE.
016900     05  IG-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
017000     05  IG-ENTRY OCCURS 1 TO 200 TIMES
017100                  DEPENDING ON IG-ENTRY-COUNT
017200                  ASCENDING KEY IS IG-ACCOUNT-NAME
017300                  INDEXED BY IG-NDX.
017400         10  IG-ACCOUNT-NAME         PIC X(30).
017500
017600 01  WS-ACCUMULATORS.
017700     05  WS-TOTAL-REVENUES           PIC S9(9)V99 VALUE ZERO.
017800     05  WS-TOTAL-EXPENSES           PIC S9(9)V99 VALUE ZERO.
017900     05  WS-NET-INCOME               PIC S9(9)V99 VALUE ZERO.
018000
018100*    THE ACCOUNTANTS ASKED FOR THE RAW SIGN NIBBLE ON SYSOUT
018200*    WHEN NET INCOME COMES OUT NEGATIVE - SAME HOUSE HABIT AS
018300*    TRLBAL01'S DIFFERENCE DUMP AND GENLEDG'S BALANCE DUMP.
018400 01  WS-NET-INCOME-DIAG-AREA.
018500     05  WS-NET-INCOME-DIAG          PIC S9(9)V99.
018600     05  WS-NET-INCOME-DIAG-CHAR REDEFINES WS-NET-INCOME-DIAG
018700                                      PIC X(11).
018800
018900 01  WS-COUNT-SUMMARY.
019000     05  WS-READ-CTR                 PIC 9(7)   COMP.
019100     05  WS-KEPT-CTR                 PIC 9(7)   COMP.
019200 01  WS-COUNT-SUMMARY-R REDEFINES WS-COUNT-SUMMARY.
019300     05  WS-COUNT-PAIR                PIC 9(14) COMP.
019400
019500 01  WS-SUBSCRIPTS.
019600     05  WS-TBL-SUB                  PIC 9(4)   COMP.
019700     05  WS-INS-SUB                  PIC 9(4)   COMP.
019800     05  WS-NAME-LEN                 PIC 9(2)   COMP.
019900     05  WS-IGN-LIST-LEN             PIC 9(2)   COMP VALUE ZERO.
020000
020100*    460-INFER-INCOME-CLASS'S NAME-PATTERN SCANNER - A SMALL
020200*    IN-LINE SUBSTRING SEARCH SINCE THIS COMPILER'S COBOL HAS
020300*    NO INTRINSIC FUNCTION FOR IT.
020400 01  WS-SCAN-WORK-AREA.
020500     05  WS-SCAN-PATTERN             PIC X(20).
020600     05  WS-SCAN-CANDIDATE           PIC X(20).
020700     05  WS-SCAN-PATTERN-LEN         PIC 9(2)   COMP.
020800     05  WS-SCAN-POS                 PIC 9(2)   COMP.
020900     05  WS-SCAN-LIMIT               PIC 9(2)   COMP.
021000     05  WS-SCAN-FOUND-SW            PIC X(03)  VALUE 'NO '.
021100         88  SCAN-FOUND                         VALUE 'YES'.
021200
021300 01  WS-REPORT-EDIT-FIELDS.
021400     05  WS-AMT-EDIT-14              PIC Z(9)9.99-.
021500     05  FILLER                      PIC X(02).
021600
021700*    PROGRAM REPORT LINES.
021800
021900 01  IS-TITLE-LINE.
022000     05  FILLER            PIC X(16)  VALUE 'Income Statement'.
022100     05  FILLER            PIC X(64)  VALUE SPACES.
022200
022300 01  IS-PERIOD-LINE.
022400     05  FILLER            PIC X(15)  VALUE 'For the period:'.
022500     05  FILLER            PIC X(01)  VALUE SPACES.
022600     05  IS-PL-FROM        PIC X(10).
022700     05  FILLER            PIC X(04)  VALUE ' to '.
022800     05  IS-PL-TO          PIC X(10).
022900     05  FILLER            PIC X(40)  VALUE SPACES.
023000
023100 01  IS-DBL-RULE-LINE.
023200     05  FILLER            PIC X(50)  VALUE ALL '='.
023300     05  FILLER            PIC X(30)  VALUE SPACES.
023400
023500 01  IS-SECTION-HDR-LINE.
023600     05  IS-SH-LABEL       PIC X(20).
023700     05  FILLER            PIC X(60)  VALUE SPACES.
023800
023900 01  IS-DETAIL-LINE.
024000     05  FILLER            PIC X(01)  VALUE SPACES.
024100     05  IS-DL-ACCOUNT     PIC X(30).
024200     05  IS-DL-AMOUNT      PIC X(14).
024300     05  FILLER            PIC X(35)  VALUE SPACES.
024400
024500 01  IS-NONE-LINE.
024600     05  FILLER            PIC X(01)  VALUE SPACES.
024700     05  FILLER            PIC X(06)  VALUE '(none)'.
024800     05  FILLER            PIC X(73)  VALUE SPACES.
024900
025000 01  IS-SUBTOTAL-LINE.
025100     05  FILLER            PIC X(01)  VALUE SPACES.
025200     05  IS-ST-LABEL       PIC X(30).
025300     05  IS-ST-AMOUNT      PIC X(14).
025400     05  FILLER            PIC X(35)  VALUE SPACES.
025500
025600 01  IS-BLANK-LINE.
025700     05  FILLER            PIC X(80)  VALUE SPACES.
025800
025900 01  IS-NET-INCOME-LINE.
026000     05  IS-NI-LABEL       PIC X(30)  VALUE 'Net Income'.
026100     05  IS-NI-AMOUNT      PIC X(14).
026200     05  FILLER            PIC X(36)  VALUE SPACES.
026300
026400 01  IS-IGNORED-NOTE-LINE.
026500     05  FILLER            PIC X(45)  VALUE
026600         'Note: Ignored (not revenue/expense): '.
026700     05  IS-IGN-LIST       PIC X(35).
026800
026900 01  DISPLAY-LINE.
027000     05  DISP-MESSAGE      PIC X(45).
027100     05  DISP-VALUE        PIC ZZZ,ZZ9.
027200
027300 PROCEDURE DIVISION.
027400
027500 000-MAINLINE SECTION.
027600
027700     OPEN INPUT  CONTROL-CARD-FILE
027800                 JOURNAL-FILE
027900          OUTPUT IS-REPORT-FILE.
028000     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
028100     PERFORM 200-PRSS-JOURNAL-FILE THRU 200-EXIT.
028200     PERFORM 500-WRITE-INCOME-STMT THRU 500-EXIT.
028300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
028400     CLOSE CONTROL-CARD-FILE
028500           JOURNAL-FILE
028600           IS-REPORT-FILE.
028700     MOVE ZERO TO RETURN-CODE.
028800     GOBACK.
028900
029000 100-READ-CONTROL-CARD.
029100     READ CONTROL-CARD-FILE
029200         AT END MOVE ZERO TO CC-FROM-DATE CC-TO-DATE.
029300     MOVE CC-FROM-DATE TO WS-FROM-DATE.
029400     MOVE CC-TO-DATE   TO WS-TO-DATE.
029500 100-EXIT.
029600     EXIT.
029700
029800 200-PRSS-JOURNAL-FILE.
029900     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
030000     PERFORM 210-PRSS-ONE-ENTRY THRU 210-EXIT
030100         UNTIL EOF-JOURNAL.
030200 200-EXIT.
030300     EXIT.
030400
030500*    210-PRSS-ONE-ENTRY APPLIES THE STANDING POSTING-ELIGIBILITY
030600*    TEST - AN ENTRY MUST BE APPROVED AND DATED WITHIN THE
030700*    FROM/TO WINDOW, INCLUSIVE ON BOTH ENDS, OR IT IS DROPPED
030800*    ENTIRELY (NEITHER LEG POSTS).
030900 210-PRSS-ONE-ENTRY.
031000     MOVE JE-ENTRY-STATUS TO WS-ENTRY-STATUS-UC.
031100     INSPECT WS-ENTRY-STATUS-UC
031200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031400     IF ENTRY-IS-APPROVED
031500         AND JE-ENTRY-DATE IS NOT EQUAL TO ZERO
031600         AND JE-ENTRY-DATE IS NOT LESS THAN WS-FROM-DATE
031700         AND JE-ENTRY-DATE IS NOT GREATER THAN WS-TO-DATE
031800         ADD 1 TO WS-KEPT-CTR
031900         PERFORM 220-PRSS-DEBIT-LEG THRU 220-EXIT
032000         PERFORM 230-PRSS-CREDIT-LEG THRU 230-EXIT
032100     ELSE
032200         NEXT SENTENCE.
032300     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
032400 210-EXIT.
032500     EXIT.
032600
032700 220-PRSS-DEBIT-LEG.
032800     MOVE JE-DEBIT-ACCOUNT-NAME TO WS-LEG-ACCOUNT-NAME.
032900     MOVE JE-DEBIT-AMOUNT       TO WS-LEG-AMOUNT.
033000     MOVE 'YES' TO WS-LEG-DEBIT-SW.
033100     PERFORM 400-CLASSIFY-AND-POST THRU 400-EXIT.
033200 220-EXIT.
033300     EXIT.
033400
033500 230-PRSS-CREDIT-LEG.
033600     MOVE JE-CREDIT-ACCOUNT-NAME TO WS-LEG-ACCOUNT-NAME.
033700     MOVE JE-CREDIT-AMOUNT       TO WS-LEG-AMOUNT.
033800     MOVE 'NO '  TO WS-LEG-DEBIT-SW.
033900     PERFORM 400-CLASSIFY-AND-POST THRU 400-EXIT.
034000 230-EXIT.
034100     EXIT.
034200
034300*    400-CLASSIFY-AND-POST LOOKS THE LEG'S ACCOUNT UP IN THE
034400*    CHART-OF-ACCOUNTS TABLE (COPY ACCTTBL) FIRST, THE SAME
034500*    CHART THE GENERAL LEDGER USES, AND FALLS BACK TO THE
034600*    NAME-PATTERN INFERENCE IN 460-INFER-INCOME-CLASS WHEN THE
034700*    CHART DOES NOT KNOW THE ACCOUNT.
034800 400-CLASSIFY-AND-POST.
034900     MOVE WS-LEG-ACCOUNT-NAME TO WS-NORM-NAME.
035000     INSPECT WS-NORM-NAME
035100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
035200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035300     INSPECT WS-NORM-NAME REPLACING ALL WS-EN-DASH-BYTE BY '-'.
035400     PERFORM 402-SQUEEZE-NORM-SPACES THRU 402-EXIT.
035500     SET IC-NDX TO 1.
035600     SEARCH ALL IC-ENTRY
035700         AT END PERFORM 460-INFER-INCOME-CLASS THRU 460-EXIT
035800         WHEN IC-ACCOUNT-NAME (IC-NDX) IS EQUAL TO WS-NORM-NAME
035900             MOVE IC-CLASS-CODE (IC-NDX) TO WS-LEG-CLASS-CODE.
036000     PERFORM 420-POST-BY-CLASS THRU 420-EXIT.
036100 400-EXIT.
036200     EXIT.
036300*
036400*    402-SQUEEZE-NORM-SPACES WALKS WS-NORM-NAME ONE BYTE AT A
036500*    TIME AND COPIES EACH BYTE TO WS-NORM-OUT, DROPPING A SPACE
036600*    WHENEVER THE BYTE JUST AHEAD OF IT WAS ALSO A SPACE.  A
036700*    DOUBLE-KEYED "SALES  RETURNS" COMES OUT "SALES RETURNS" SO
036800*    IT WILL MATCH THE CHART'S SINGLE-SPACED ENTRY.
036900 402-SQUEEZE-NORM-SPACES.
037000     MOVE SPACES TO WS-NORM-OUT.
037100     MOVE ZERO TO WS-NORM-OUT-LEN.
037200     MOVE 'NO ' TO WS-NORM-PREV-SPACE-SW.
037300     PERFORM 403-SQUEEZE-ONE-CHAR
037400         VARYING WS-NORM-IN-SUB FROM 1 BY 1
037500         UNTIL WS-NORM-IN-SUB IS GREATER THAN 30.
037600     MOVE WS-NORM-OUT TO WS-NORM-NAME.
037700 402-EXIT.
037800     EXIT.
037900*
038000 403-SQUEEZE-ONE-CHAR.
038100     IF WS-NORM-CHAR (WS-NORM-IN-SUB) IS EQUAL TO SPACE
038200         IF NORM-PREV-WAS-SPACE
038300             NEXT SENTENCE
038400         ELSE
038500             ADD 1 TO WS-NORM-OUT-LEN
038600             MOVE SPACE TO WS-NORM-OUT-CHAR (WS-NORM-OUT-LEN)
038700             MOVE 'YES' TO WS-NORM-PREV-SPACE-SW
038800     ELSE
038900         ADD 1 TO WS-NORM-OUT-LEN
039000         MOVE WS-NORM-CHAR (WS-NORM-IN-SUB) TO
039100              WS-NORM-OUT-CHAR (WS-NORM-OUT-LEN)
039200         MOVE 'NO ' TO WS-NORM-PREV-SPACE-SW.
039300 403-EXIT.
039400     EXIT.
039500*
039600*    460-INFER-INCOME-CLASS IS THE NAME-PATTERN FALLBACK USED
039700*    WHEN THE CHART DOES NOT KNOW THE ACCOUNT.  TESTED IN THIS
039800*    ORDER - EXPENSE PATTERNS FIRST, THEN REVENUE, THEN
039900*    CONTRA-REVENUE.  THE ACCOUNT NAME IS RIGHT-PADDED WITH
040000*    SPACES IN ITS X(30) SLOT, SO "ENDS WITH" TESTS FIRST LOCATE
040100*    THE LAST SIGNIFICANT CHARACTER VIA 462-FIND-NAME-LENGTH.
040200 460-INFER-INCOME-CLASS.
040300     MOVE 'OTHER     ' TO WS-LEG-CLASS-CODE.
040400     PERFORM 462-FIND-NAME-LENGTH THRU 462-EXIT.
040500     IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 7
040600         AND WS-NORM-NAME (WS-NAME-LEN - 6 : 7) IS EQUAL TO
040700                                 'EXPENSE'
040800         MOVE 'EXPENSE   ' TO WS-LEG-CLASS-CODE
040900     ELSE
041000         IF WS-NORM-NAME IS EQUAL TO 'COGS'
041100             MOVE 'EXPENSE   ' TO WS-LEG-CLASS-CODE
041200         ELSE
041300             MOVE 'COST OF GOODS SOLD' TO WS-SCAN-PATTERN
041400             MOVE 18 TO WS-SCAN-PATTERN-LEN
041500             PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT
041600             IF SCAN-FOUND
041700                 MOVE 'EXPENSE   ' TO WS-LEG-CLASS-CODE
041800             ELSE
041900                 NEXT SENTENCE.
042000     IF WS-LEG-CLASS-CODE IS EQUAL TO 'OTHER     '
042100         IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 7
042200             AND WS-NORM-NAME (WS-NAME-LEN - 6 : 7) IS EQUAL TO
042300                                 'REVENUE'
042400             MOVE 'REVENUE   ' TO WS-LEG-CLASS-CODE
042500         ELSE
042600             MOVE 'INCOME' TO WS-SCAN-PATTERN
042700             MOVE 6 TO WS-SCAN-PATTERN-LEN
042800             PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT
042900             IF SCAN-FOUND
043000                 MOVE 'REVENUE   ' TO WS-LEG-CLASS-CODE
043100             ELSE
043200                 NEXT SENTENCE
043300     ELSE
043400         NEXT SENTENCE.
043500     IF WS-LEG-CLASS-CODE IS EQUAL TO 'OTHER     '
043600         MOVE 'SALES' TO WS-SCAN-PATTERN
043700         MOVE 5 TO WS-SCAN-PATTERN-LEN
043800         PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT
043900         IF SCAN-FOUND
044000             PERFORM 464-CHECK-CONTRA-WORDS THRU 464-EXIT
044100         ELSE
044200             NEXT SENTENCE
044300     ELSE
044400         NEXT SENTENCE.
044500 460-EXIT.
044600     EXIT.
044700
044800*    462-FIND-NAME-LENGTH TRIMS TRAILING SPACES OFF WS-NORM-NAME
044900*    (OR WHATEVER 30-BYTE NAME WAS LAST MOVED INTO IT) AND
045000*    LEAVES THE LAST SIGNIFICANT POSITION IN WS-NAME-LEN.
045100 462-FIND-NAME-LENGTH.
045200     SET WS-NAME-LEN TO 30.
045300     PERFORM 463-TRIM-ONE-CHAR THRU 463-EXIT
045400         UNTIL WS-NAME-LEN IS EQUAL TO ZERO
045500            OR WS-NORM-CHAR (WS-NAME-LEN) IS NOT EQUAL TO
045600                                 SPACE.
045700 462-EXIT.
045800     EXIT.
045900
046000 463-TRIM-ONE-CHAR.
046100     SUBTRACT 1 FROM WS-NAME-LEN.
046200 463-EXIT.
046300     EXIT.
046400
046500*    464-CHECK-CONTRA-WORDS FINISHES THE SALES-RETURN/ALLOWANCE/
046600*    DISCOUNT LEG OF THE NAME-PATTERN FALLBACK, ONLY REACHED
046700*    WHEN "SALES" WAS ALREADY FOUND SOMEWHERE IN THE NAME.
046800 464-CHECK-CONTRA-WORDS.
046900     MOVE 'RETURN' TO WS-SCAN-PATTERN.
047000     MOVE 6 TO WS-SCAN-PATTERN-LEN.
047100     PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT.
047200     IF SCAN-FOUND
047300         MOVE 'CONTRAREV ' TO WS-LEG-CLASS-CODE
047400     ELSE
047500         MOVE 'ALLOWANCE' TO WS-SCAN-PATTERN
047600         MOVE 9 TO WS-SCAN-PATTERN-LEN
047700         PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT
047800         IF SCAN-FOUND
047900             MOVE 'CONTRAREV ' TO WS-LEG-CLASS-CODE
048000         ELSE
048100             MOVE 'DISCOUNT' TO WS-SCAN-PATTERN
048200             MOVE 8 TO WS-SCAN-PATTERN-LEN
048300             PERFORM 470-SCAN-NAME-FOR-PATTERN THRU 470-EXIT
048400             IF SCAN-FOUND
048500                 MOVE 'CONTRAREV ' TO WS-LEG-CLASS-CODE
048600             ELSE
048700                 NEXT SENTENCE.
048800 464-EXIT.
048900     EXIT.
049000
049100*    470-SCAN-NAME-FOR-PATTERN / 471-SCAN-ONE-POSITION - GENERIC
049200*    "DOES WS-NORM-NAME CONTAIN WS-SCAN-PATTERN ANYWHERE"
049300*    SUBSTRING SEARCH, CALLERS SET THE PATTERN AND ITS LENGTH
049400*    FIRST.
049500 470-SCAN-NAME-FOR-PATTERN.
049600     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
049700     COMPUTE WS-SCAN-LIMIT = 31 - WS-SCAN-PATTERN-LEN.
049800     SET WS-SCAN-POS TO 1.
049900     PERFORM 471-SCAN-ONE-POSITION THRU 471-EXIT
050000         UNTIL WS-SCAN-POS IS GREATER THAN WS-SCAN-LIMIT
050100            OR SCAN-FOUND.
050200 470-EXIT.
050300     EXIT.
050400
050500 471-SCAN-ONE-POSITION.
050600     MOVE WS-NORM-NAME (WS-SCAN-POS : WS-SCAN-PATTERN-LEN)
050700         TO WS-SCAN-CANDIDATE.
050800     IF WS-SCAN-CANDIDATE (1 : WS-SCAN-PATTERN-LEN) IS EQUAL TO
050900             WS-SCAN-PATTERN (1 : WS-SCAN-PATTERN-LEN)
051000         MOVE 'YES' TO WS-SCAN-FOUND-SW
051100     ELSE
051200         ADD 1 TO WS-SCAN-POS.
051300 471-EXIT.
051400     EXIT.
051500
051600*    420-POST-BY-CLASS APPLIES THE POSTING-SIGN CONVENTION.
051700*    REVENUE AND EXPENSE POST DIRECTLY TO THEIR OWN TABLE; CONTRA-
051800*    REVENUE POSTS ITS NEGATED DEBIT-NORMAL AMOUNT INTO THE
051900*    REVENUE TABLE UNDER ITS OWN NAME; OTHER GOES TO THE
052000*    IGNORED LIST AND NEITHER TOTAL IS TOUCHED.
052100 420-POST-BY-CLASS.
052200     IF WS-LEG-CLASS-CODE IS EQUAL TO 'REVENUE   '
052300         PERFORM 430-POST-REVENUE THRU 430-EXIT
052400     ELSE
052500         IF WS-LEG-CLASS-CODE IS EQUAL TO 'CONTRAREV '
052600             PERFORM 432-POST-CONTRA-REVENUE THRU 432-EXIT
052700         ELSE
052800             IF WS-LEG-CLASS-CODE IS EQUAL TO 'EXPENSE   '
052900                 PERFORM 434-POST-EXPENSE THRU 434-EXIT
053000             ELSE
053100                 PERFORM 436-POST-IGNORED THRU 436-EXIT.
053200 420-EXIT.
053300     EXIT.
053400
053500 430-POST-REVENUE.
053600     IF LEG-IS-CREDIT
053700         PERFORM 440-ADD-TO-REVENUE-TABLE THRU 440-EXIT
053800     ELSE
053900         COMPUTE WS-LEG-AMOUNT = WS-LEG-AMOUNT * -1
054000         PERFORM 440-ADD-TO-REVENUE-TABLE THRU 440-EXIT.
054100 430-EXIT.
054200     EXIT.
054300
054400*    CONTRA-REVENUE IS DEBIT-NORMAL - +AMT ON A DEBIT LEG AND
054500*    -AMT ON A CREDIT LEG; THE NEGATIVE OF THAT FOLDS INTO
054600*    REVENUE, WHICH WORKS OUT TO THE SAME SIGN CONVENTION AS
054700*    PLAIN REVENUE - CREDIT ADDS, DEBIT SUBTRACTS.
054800 432-POST-CONTRA-REVENUE.
054900     IF LEG-IS-CREDIT
055000         PERFORM 440-ADD-TO-REVENUE-TABLE THRU 440-EXIT
055100     ELSE
055200         COMPUTE WS-LEG-AMOUNT = WS-LEG-AMOUNT * -1
055300         PERFORM 440-ADD-TO-REVENUE-TABLE THRU 440-EXIT.
055400 432-EXIT.
055500     EXIT.
055600
055700 434-POST-EXPENSE.
055800     IF LEG-IS-DEBIT
055900         PERFORM 450-ADD-TO-EXPENSE-TABLE THRU 450-EXIT
056000     ELSE
056100         COMPUTE WS-LEG-AMOUNT = WS-LEG-AMOUNT * -1
056200         PERFORM 450-ADD-TO-EXPENSE-TABLE THRU 450-EXIT.
056300 434-EXIT.
056400     EXIT.
056500
056600 436-POST-IGNORED.
056700     SET IG-NDX TO 1.
056800     SEARCH IG-ENTRY
056900         AT END PERFORM 437-INSERT-IGNORED THRU 437-EXIT
057000         WHEN IG-ACCOUNT-NAME (IG-NDX) IS EQUAL TO
057100                                 WS-LEG-ACCOUNT-NAME
057200             NEXT SENTENCE.
057300 436-EXIT.
057400     EXIT.
057500
057600*    437-INSERT-IGNORED KEEPS THE IGNORED LIST IN ASCENDING
057700*    ALPHABETICAL ORDER BY STRAIGHT INSERTION - SHIFT THE
057800*    HIGHER NAMES DOWN ONE SLOT AT A TIME UNTIL THE GAP OPENS.
057900 437-INSERT-IGNORED.
058000     ADD 1 TO IG-ENTRY-COUNT.
058100     SET WS-INS-SUB TO IG-ENTRY-COUNT.
058200     PERFORM 437-FIND-IGNORED-SLOT THRU 437-FIND-EXIT
058300         UNTIL WS-INS-SUB IS EQUAL TO 1.
058400     MOVE WS-LEG-ACCOUNT-NAME TO IG-ACCOUNT-NAME (WS-INS-SUB).
058500 437-EXIT.
058600     EXIT.
058700
058800 437-FIND-IGNORED-SLOT.
058900     IF IG-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
059000                                 WS-LEG-ACCOUNT-NAME
059100         MOVE IG-ACCOUNT-NAME (WS-INS-SUB - 1) TO
059200              IG-ACCOUNT-NAME (WS-INS-SUB)
059300         SUBTRACT 1 FROM WS-INS-SUB
059400     ELSE
059500         SET WS-INS-SUB TO 1.
059600 437-FIND-EXIT.
059700     EXIT.
059800
059900*    440-ADD-TO-REVENUE-TABLE / 450-ADD-TO-EXPENSE-TABLE FIND
060000*    THE ACCOUNT'S EXISTING SLOT BY SEQUENTIAL SEARCH (THE
060100*    TABLE IS BUILT IN SORTED ORDER AS ACCOUNTS FIRST APPEAR,
060200*    SO A NEW ACCOUNT NEVER NEEDS RE-SORTING - IT IS INSERTED
060300*    IN PLACE THE SAME WAY 437 INSERTS AN IGNORED NAME).
060400 440-ADD-TO-REVENUE-TABLE.
060500     SET RT-NDX TO 1.
060600     SEARCH RT-ENTRY
060700         AT END PERFORM 441-INSERT-REVENUE THRU 441-EXIT
060800         WHEN RT-ACCOUNT-NAME (RT-NDX) IS EQUAL TO
060900                                 WS-LEG-ACCOUNT-NAME
061000             ADD WS-LEG-AMOUNT TO
061100                 RT-ACCOUNT-TOTAL-AMT (RT-NDX).
061200     ADD WS-LEG-AMOUNT TO WS-TOTAL-REVENUES.
061300 440-EXIT.
061400     EXIT.
061500
061600 441-INSERT-REVENUE.
061700     ADD 1 TO RT-ENTRY-COUNT.
061800     SET WS-INS-SUB TO RT-ENTRY-COUNT.
061900     PERFORM 441-FIND-REVENUE-SLOT THRU 441-FIND-EXIT
062000         UNTIL WS-INS-SUB IS EQUAL TO 1.
062100     MOVE WS-LEG-ACCOUNT-NAME TO RT-ACCOUNT-NAME (WS-INS-SUB).
062200     MOVE WS-LEG-AMOUNT TO RT-ACCOUNT-TOTAL-AMT (WS-INS-SUB).
062300 441-EXIT.
062400     EXIT.
062500
062600 441-FIND-REVENUE-SLOT.
062700     IF WS-INS-SUB IS GREATER THAN 1
062800         AND RT-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
062900                                 WS-LEG-ACCOUNT-NAME
063000         MOVE RT-ACCOUNT-NAME (WS-INS-SUB - 1) TO
063100              RT-ACCOUNT-NAME (WS-INS-SUB)
063200         MOVE RT-ACCOUNT-TOTAL-AMT (WS-INS-SUB - 1) TO
063300              RT-ACCOUNT-TOTAL-AMT (WS-INS-SUB)
063400         SUBTRACT 1 FROM WS-INS-SUB
063500     ELSE
063600         SET WS-INS-SUB TO 1.
063700 441-FIND-EXIT.
063800     EXIT.
063900
064000 450-ADD-TO-EXPENSE-TABLE.
064100     SET ET-NDX TO 1.
064200     SEARCH ET-ENTRY
064300         AT END PERFORM 451-INSERT-EXPENSE THRU 451-EXIT
064400         WHEN ET-ACCOUNT-NAME (ET-NDX) IS EQUAL TO
064500                                 WS-LEG-ACCOUNT-NAME
064600             ADD WS-LEG-AMOUNT TO
064700                 ET-ACCOUNT-TOTAL-AMT (ET-NDX).
064800     ADD WS-LEG-AMOUNT TO WS-TOTAL-EXPENSES.
064900 450-EXIT.
065000     EXIT.
065100
065200 451-INSERT-EXPENSE.
065300     ADD 1 TO ET-ENTRY-COUNT.
065400     SET WS-INS-SUB TO ET-ENTRY-COUNT.
065500     PERFORM 451-FIND-EXPENSE-SLOT THRU 451-FIND-EXIT
065600         UNTIL WS-INS-SUB IS EQUAL TO 1.
065700     MOVE WS-LEG-ACCOUNT-NAME TO ET-ACCOUNT-NAME (WS-INS-SUB).
065800     MOVE WS-LEG-AMOUNT TO ET-ACCOUNT-TOTAL-AMT (WS-INS-SUB).
065900 451-EXIT.
066000     EXIT.
066100
066200 451-FIND-EXPENSE-SLOT.
066300     IF WS-INS-SUB IS GREATER THAN 1
066400         AND ET-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
066500                                 WS-LEG-ACCOUNT-NAME
066600         MOVE ET-ACCOUNT-NAME (WS-INS-SUB - 1) TO
066700              ET-ACCOUNT-NAME (WS-INS-SUB)
066800         MOVE ET-ACCOUNT-TOTAL-AMT (WS-INS-SUB - 1) TO
066900              ET-ACCOUNT-TOTAL-AMT (WS-INS-SUB)
067000         SUBTRACT 1 FROM WS-INS-SUB
067100     ELSE
067200         SET WS-INS-SUB TO 1.
067300 451-FIND-EXIT.
067400     EXIT.
067500
067600*    500-WRITE-INCOME-STMT IMPLEMENTS REPORT STEPS 6-7 AND RULE
067700*    R9 - NET-INCOME IS DERIVED FROM THE ALREADY-ROUNDED
067800*    TOTALS, NOT RECOMPUTED FROM THE RAW LINES.
067900 500-WRITE-INCOME-STMT.
068000     WRITE IS-REPORT-LINE FROM IS-TITLE-LINE.
068100     MOVE WS-FROM-DATE TO IS-PL-FROM.
068200     MOVE WS-TO-DATE   TO IS-PL-TO.
068300     WRITE IS-REPORT-LINE FROM IS-PERIOD-LINE.
068400     WRITE IS-REPORT-LINE FROM IS-DBL-RULE-LINE.
068500     MOVE 'Revenues' TO IS-SH-LABEL.
068600     WRITE IS-REPORT-LINE FROM IS-SECTION-HDR-LINE.
068700     IF RT-ENTRY-COUNT IS EQUAL TO ZERO
068800         WRITE IS-REPORT-LINE FROM IS-NONE-LINE
068900     ELSE
069000         PERFORM 510-WRITE-REVENUE-LINES THRU 510-EXIT
069100             VARYING RT-NDX FROM 1 BY 1
069200             UNTIL RT-NDX IS GREATER THAN RT-ENTRY-COUNT.
069300     MOVE 'Total Revenues' TO IS-ST-LABEL.
069400     MOVE WS-TOTAL-REVENUES TO WS-AMT-EDIT-14.
069500     MOVE WS-AMT-EDIT-14 TO IS-ST-AMOUNT.
069600     WRITE IS-REPORT-LINE FROM IS-SUBTOTAL-LINE.
069700     WRITE IS-REPORT-LINE FROM IS-BLANK-LINE.
069800     MOVE 'Expenses' TO IS-SH-LABEL.
069900     WRITE IS-REPORT-LINE FROM IS-SECTION-HDR-LINE.
070000     IF ET-ENTRY-COUNT IS EQUAL TO ZERO
070100         WRITE IS-REPORT-LINE FROM IS-NONE-LINE
070200     ELSE
070300         PERFORM 520-WRITE-EXPENSE-LINES THRU 520-EXIT
070400             VARYING ET-NDX FROM 1 BY 1
070500             UNTIL ET-NDX IS GREATER THAN ET-ENTRY-COUNT.
070600     MOVE 'Total Expenses' TO IS-ST-LABEL.
070700     MOVE WS-TOTAL-EXPENSES TO WS-AMT-EDIT-14.
070800     MOVE WS-AMT-EDIT-14 TO IS-ST-AMOUNT.
070900     WRITE IS-REPORT-LINE FROM IS-SUBTOTAL-LINE.
071000     WRITE IS-REPORT-LINE FROM IS-BLANK-LINE.
071100     COMPUTE WS-NET-INCOME =
071200         WS-TOTAL-REVENUES - WS-TOTAL-EXPENSES.
071300     MOVE WS-NET-INCOME TO WS-AMT-EDIT-14.
071400     MOVE WS-AMT-EDIT-14 TO IS-NI-AMOUNT.
071500     WRITE IS-REPORT-LINE FROM IS-NET-INCOME-LINE.
071600     WRITE IS-REPORT-LINE FROM IS-DBL-RULE-LINE.
071700     IF IG-ENTRY-COUNT IS GREATER THAN ZERO
071800         PERFORM 530-WRITE-IGNORED-NOTE THRU 530-EXIT
071900     ELSE
072000         NEXT SENTENCE.
072100 500-EXIT.
072200     EXIT.
072300
072400 510-WRITE-REVENUE-LINES.
072500     MOVE RT-ACCOUNT-NAME (RT-NDX) TO IS-DL-ACCOUNT.
072600     MOVE RT-ACCOUNT-TOTAL-AMT (RT-NDX) TO WS-AMT-EDIT-14.
072700     MOVE WS-AMT-EDIT-14 TO IS-DL-AMOUNT.
072800     WRITE IS-REPORT-LINE FROM IS-DETAIL-LINE.
072900 510-EXIT.
073000     EXIT.
073100
073200 520-WRITE-EXPENSE-LINES.
073300     MOVE ET-ACCOUNT-NAME (ET-NDX) TO IS-DL-ACCOUNT.
073400     MOVE ET-ACCOUNT-TOTAL-AMT (ET-NDX) TO WS-AMT-EDIT-14.
073500     MOVE WS-AMT-EDIT-14 TO IS-DL-AMOUNT.
073600     WRITE IS-REPORT-LINE FROM IS-DETAIL-LINE.
073700 520-EXIT.
073800     EXIT.
073900
074000*    530-WRITE-IGNORED-NOTE BUILDS A COMMA-JOINED LIST OF THE
074100*    IGNORED ACCOUNT NAMES.  THE NOTE LINE HAS ROOM FOR 35
074200*    CHARACTERS OF LIST - PLENTY FOR THE HANDFUL OF STRAY
074300*    ACCOUNTS THIS SHOP EVER SEES ON ONE RUN.  APPENDED BY
074400*    REFERENCE MODIFICATION, NOT STRING, SO THE GROWING LIST
074500*    NEVER HAS TO APPEAR AS BOTH SOURCE AND TARGET AT ONCE.
074600 530-WRITE-IGNORED-NOTE.
074700     MOVE SPACES TO IS-IGN-LIST.
074800     MOVE ZERO TO WS-IGN-LIST-LEN.
074900     PERFORM 531-APPEND-IGNORED-NAME THRU 531-EXIT
075000         VARYING WS-TBL-SUB FROM 1 BY 1
075100         UNTIL WS-TBL-SUB IS GREATER THAN IG-ENTRY-COUNT.
075200     WRITE IS-REPORT-LINE FROM IS-IGNORED-NOTE-LINE.
075300 530-EXIT.
075400     EXIT.
075500
075600 531-APPEND-IGNORED-NAME.
075700     MOVE IG-ACCOUNT-NAME (WS-TBL-SUB) TO WS-NORM-NAME.
075800     PERFORM 462-FIND-NAME-LENGTH THRU 462-EXIT.
075900     IF WS-TBL-SUB IS GREATER THAN 1
076000         MOVE ', ' TO IS-IGN-LIST (WS-IGN-LIST-LEN + 1 : 2)
076100         ADD 2 TO WS-IGN-LIST-LEN
076200     ELSE
076300         NEXT SENTENCE.
076400     IF WS-NAME-LEN IS GREATER THAN ZERO
076500         MOVE WS-NORM-NAME (1 : WS-NAME-LEN) TO
076600              IS-IGN-LIST (WS-IGN-LIST-LEN + 1 : WS-NAME-LEN)
076700         ADD WS-NAME-LEN TO WS-IGN-LIST-LEN
076800     ELSE
076900         NEXT SENTENCE.
077000 531-EXIT.
077100     EXIT.
077200
077300 550-DISPLAY-PROG-DIAG.
077400     DISPLAY '****     INCSTMT RUNNING     ****'.
077500     MOVE 'JOURNAL RECORDS READ                        ' TO
077600          DISP-MESSAGE.
077700     MOVE WS-READ-CTR TO DISP-VALUE.
077800     DISPLAY DISPLAY-LINE.
077900     MOVE 'JOURNAL RECORDS KEPT (APPROVED/IN RANGE)    ' TO
078000          DISP-MESSAGE.
078100     MOVE WS-KEPT-CTR TO DISP-VALUE.
078200     DISPLAY DISPLAY-LINE.
078300     DISPLAY 'READ/KEPT PACKED PAIR: ' WS-COUNT-PAIR.
078400     IF WS-NET-INCOME IS LESS THAN ZERO
078500         MOVE WS-NET-INCOME TO WS-NET-INCOME-DIAG
078600         DISPLAY '** NET LOSS FOR PERIOD **'
078700         DISPLAY WS-NET-INCOME-DIAG-CHAR
078800     ELSE
078900         NEXT SENTENCE.
079000     DISPLAY '****     INCSTMT EOJ         ****'.
079100 550-EXIT.
079200     EXIT.
079300
079400 800-READ-JOURNAL-FILE.
079500     READ JOURNAL-FILE
079600         AT END MOVE 'YES' TO WS-EOF-JOURNAL-SW
079700                GO TO 800-EXIT.
079800     ADD 1 TO WS-READ-CTR.
079900 800-EXIT.
080000     EXIT.
080100
080200
