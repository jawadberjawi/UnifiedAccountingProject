000100******************************************************************
000200*                                                                *
000300*   LICENSED TO GENERAL ACCOUNTING - INTERNAL USE ONLY           *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    BALSHEET.
000800 AUTHOR.        R T MASELLI.
000900 INSTALLATION.  GENERAL ACCOUNTING SYSTEMS.
001000 DATE-WRITTEN.  04/22/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THIS PROGRAM PRODUCES THE BALANCE SHEET AS OF A GIVEN
001700*          DATE.  A ONE-CARD CONTROL RECORD SUPPLIES THE AS-OF
001800*          DATE AND THE FROM DATE USED TO RECOMPUTE THE PERIOD'S
001900*          NET INCOME.  THE JOURNAL FILE IS READ TWICE - ONCE TO
002000*          REBUILD EACH ACCOUNT'S CLOSING BALANCE (THE SAME
002100*          SORT/CONTROL-BREAK LOGIC AS GENLEDG, RESTATED HERE
002200*          AGAINST AN APPROVED/AS-OF-DATE EXTRACT), AND ONCE TO
002300*          RECOMPUTE NET INCOME FOR FROM THRU AS-OF (THE SAME
002400*          CLASSIFICATION LOGIC AS INCSTMT, RESTATED HERE).
002500*          EACH NON-ZERO CLOSING BALANCE IS THEN CLASSIFIED
002600*          ASSET, CONTRA-ASSET, LIABILITY OR EQUITY - AGAINST
002700*          THE CHART-OF-ACCOUNTS TABLE (COPY ACCTTBL), FALLING
002800*          BACK TO THE NAME-PATTERN RULES IN 560-INFER-BS-CLASS
002900*          WHEN THE CHART DOES NOT KNOW THE ACCOUNT - AND MERGED
003000*          INTO THE ASSETS, LIABILITIES OR EQUITY TABLE.  NET
003100*          INCOME IS FOLDED INTO EQUITY AS A "RETAINED EARNINGS
003200*          / NET INCOME" LINE BEFORE THE REPORT IS WRITTEN.
003300*
003400******************************************************************
003500*    CHANGE LOG
003600*    DATE     BY   REQUEST    DESCRIPTION
003700*    -------- ---- ---------- -------------------------------
003800*    04/22/91 RTM  AC-0121    ORIGINAL BALANCE SHEET WRITE-UP
003900*    09/14/93 DLK  AC-0257    WIDENED ACCOUNT NAME 20 TO 30
004000*    10/22/95 DLK  AC-0301    ADDED CONTRA-ASSET (ACCUMULATED
004100*                              DEPRECIATION) HANDLING
004200*    02/09/98 MPC  AC-Y2K01   FROM/AS-OF CONTROL CARD EXPANDED
004300*                              TO CCYYMMDD
004400*    07/30/01 SBH  AC-0388    CHART LOOKUPS MOVED TO SEARCH ALL
004500*                              AGAINST COPY ACCTTBL
004600*    08/14/07 GWN  AC-0470    CLOSING-BALANCE SORT RECORD MOVED
004700*                              OUT OF GLLNWK COPYBOOK INTO THIS
004800*                              PROGRAM'S OWN SD
004900*    03/11/09 GWN  AC-0483    ADDED LOAN/DEBT TO THE LIABILITY
005000*                              FALLBACK WORDS
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT CONTROL-CARD-FILE ASSIGN TO UT-S-CTLCARD
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-CTLCARD-STATUS.
006600     SELECT JOURNAL-FILE ASSIGN TO UT-S-JRNLFILE
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-JOURNAL-STATUS.
006900     SELECT BS-SORT-FILE ASSIGN TO UT-S-SORTFILE.
007000     SELECT BS-REPORT-FILE ASSIGN TO UT-S-BSRPT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-BS-REPORT-STATUS.
007300
007400 DATA DIVISION.
007500
007600 FILE SECTION.
007700
007800 FD  CONTROL-CARD-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CONTROL-CARD.
008400
008500 01  CONTROL-CARD.
008600     05  CC-FROM-DATE                PIC 9(08).
008700     05  CC-AS-OF-DATE               PIC 9(08).
008800     05  FILLER                      PIC X(64).
008900
009000 FD  JOURNAL-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 134 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS JOURNAL-ENTRY.
009600
009700     COPY JRNLREC.
009800
009900 SD  BS-SORT-FILE
010000     RECORD CONTAINS 93 CHARACTERS
010100     DATA RECORD IS BS-SORT-WORK.
010200
010300 01  BS-SORT-WORK.
010400*        SORT RECORD FOR THE CLOSING-BALANCE REBUILD.  DECLARED
010500*        HERE, NOT IN A COPYBOOK, SO IT CANNOT OVERLAY ANY OTHER
010600*        PROGRAM'S WORKING STORAGE (SEE GLLNWK).
010700     05  BS-SRT-ACCOUNT-NAME         PIC X(30).
010800     05  BS-SRT-SORT-DATE            PIC 9(08).
010900     05  BS-SRT-HAS-TRANID-SW        PIC X(01).
011000         88  BS-SRT-TRANID-PRESENT         VALUE 'Y'.
011100         88  BS-SRT-TRANID-ABSENT          VALUE 'N'.
011200     05  BS-SRT-TRANSACTION-ID       PIC X(10).
011300     05  BS-SRT-DELTA                PIC S9(9)V99.
011400     05  FILLER                      PIC X(33).
011500
011600 FD  BS-REPORT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS BS-REPORT-LINE.
012200
012300 01  BS-REPORT-LINE                 PIC X(80).
012400
012500 WORKING-STORAGE SECTION.
012600
012700     COPY ACCTTBL.
012800     COPY GLLNWK.
012900
013000 01  PROGRAM-INDICATOR-SWITCHES.
013100     05  WS-EOF-JOURNAL-SW           PIC X(03)  VALUE 'NO '.
013200         88  EOF-JOURNAL                        VALUE 'YES'.
013300     05  WS-EOF-SRT-OUTPUT-SW        PIC X(03)  VALUE 'NO '.
013400         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
013500     05  WS-ACCOUNT-OPEN-SW          PIC X(03)  VALUE 'NO '.
013600         88  ACCOUNT-IS-OPEN                    VALUE 'YES'.
013700
013800 01  FILE-STATUS-CODES.
013900     05  WS-CTLCARD-STATUS           PIC X(02).
014000     05  WS-JOURNAL-STATUS           PIC X(02).
014100     05  WS-BS-REPORT-STATUS         PIC X(02).
014200
014300 01  WS-CONTROL-CARD-DATES.
014400     05  WS-FROM-DATE                PIC 9(08).
014500     05  WS-AS-OF-DATE               PIC 9(08).
014600
014700 01  WS-ENTRY-STATUS-WORK.
014800     05  WS-ENTRY-STATUS-UC          PIC X(09).
014900         88  ENTRY-IS-APPROVED              VALUE 'APPROVED '.
015000
015100 01  WS-BREAK-CONTROLS.
015200     05  WS-CURRENT-ACCOUNT          PIC X(30).
015300
015400 01  WS-RUNNING-BALANCE-AREA.
015500     05  WS-RUNNING-BALANCE          PIC S9(9)V99.
015600
015700*    NORMALIZED-NAME WORK AREA FOR CHART LOOKUP - USED BY BOTH
015800*    THE CLOSING-BALANCE CLASSIFIER AND THE INTERNAL NET-INCOME
015900*    RECOMPUTE.  THE NAME IS UPPERCASED, THE FEED'S EN-DASH BYTE
016000*    IS FOLDED TO A PLAIN HYPHEN, AND ANY RUN OF EMBEDDED SPACES
016100*    IS SQUEEZED DOWN TO ONE BEFORE THE CHART TABLE IS SEARCHED -
016200*    SEE 515-SQUEEZE-NORM-SPACES.
016300 01  WS-NORMALIZE-WORK.
016400     05  WS-NORM-NAME                PIC X(30).
016500     05  WS-NORM-NAME-R REDEFINES WS-NORM-NAME.
016600         10  WS-NORM-CHAR            PIC X(01) OCCURS 30 TIMES.
016700*
016800*    515-SQUEEZE-NORM-SPACES BUILDS THE COLLAPSED NAME HERE ONE
016900*    CHARACTER AT A TIME, THEN IT IS MOVED BACK OVER WS-NORM-NAME.
017000 01  WS-NORM-COLLAPSE-WORK.
017100     05  WS-NORM-OUT                 PIC X(30).
017200     05  WS-NORM-OUT-R REDEFINES WS-NORM-OUT.
017300         10  WS-NORM-OUT-CHAR        PIC X(01) OCCURS 30 TIMES.
017400     05  WS-NORM-OUT-LEN             PIC S9(4) COMP VALUE ZERO.
017500     05  WS-NORM-IN-SUB              PIC S9(4) COMP VALUE ZERO.
017600     05  WS-NORM-PREV-SPACE-SW       PIC X(03) VALUE 'NO '.
017700         88  NORM-PREV-WAS-SPACE               VALUE 'YES'.
017800     05  WS-EN-DASH-BYTE             PIC X(01) VALUE X'92'.
017900
018000*    MERGE WORK AREA - ANY AMOUNT BEING POSTED INTO THE ASSETS,
018100*    LIABILITIES OR EQUITY TABLE PASSES THROUGH HERE, WHETHER
018200*    IT CAME FROM A CLOSING BALANCE OR FROM THE NET-INCOME FOLD.
018300 01  WS-MERGE-WORK-AREA.
018400     05  WS-MERGE-NAME               PIC X(30).
018500     05  WS-MERGE-AMOUNT             PIC S9(9)V99.
018600     05  WS-BS-CLASS-CODE            PIC X(10).
018700
018800 01  WS-ASSETS-TABLE.
018900     05  AS-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
019000     05  AS-ENTRY OCCURS 1 TO 200 TIMES
019100                  DEPENDING ON AS-ENTRY-COUNT
019200                  ASCENDING KEY IS AS-ACCOUNT-NAME
019300                  INDEXED BY AS-NDX.
019400         10  AS-ACCOUNT-NAME         PIC X(30).
019500         10  AS-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
019600         10  FILLER                  PIC X(04).
019700
019800 01  WS-LIABILITIES-TABLE.
019900     05  LB-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
020000     05  LB-ENTRY OCCURS 1 TO 200 TIMES
020100                  DEPENDING ON LB-ENTRY-COUNT
020200                  ASCENDING KEY IS LB-ACCOUNT-NAME
020300                  INDEXED BY LB-NDX.
020400         10  LB-ACCOUNT-NAME         PIC X(30).
020500         10  LB-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
020600         10  FILLER                  PIC X(04).
020700
020800 01  WS-EQUITY-TABLE.
020900     05  EQ-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
021000     05  EQ-ENTRY OCCURS 1 TO 200 TIMES
021100                  DEPENDING ON EQ-ENTRY-COUNT
021200                  ASCENDING KEY IS EQ-ACCOUNT-NAME
021300                  INDEXED BY EQ-NDX.
021400         10  EQ-ACCOUNT-NAME         PIC X(30).
021500         10  EQ-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
021600         10  FILLER                  PIC X(04).
021700
021800 01  WS-BS-ACCUMULATORS.
021900     05  WS-TOTAL-ASSETS             PIC S9(9)V99 VALUE ZERO.
022000     05  WS-TOTAL-LIABILITIES        PIC S9(9)V99 VALUE ZERO.
022100     05  WS-TOTAL-EQUITY             PIC S9(9)V99 VALUE ZERO.
022200     05  WS-TOTAL-LIAB-PLUS-EQ       PIC S9(9)V99 VALUE ZERO.
022300*
022400*    SAME RAW SIGN NIBBLE DIAGNOSTIC HABIT AS TRLBAL01'S
022500*    WS-ACCUMULATORS-CHAR AND GENLEDG'S WS-ACCUMULATORS-CHAR,
022600*    HELD HERE FOR THE FOUR BALANCE-SHEET GRAND TOTALS.
022700 01  WS-BS-ACCUMULATORS-CHAR REDEFINES WS-BS-ACCUMULATORS.
022800     05  WS-TOTAL-ASSETS-X           PIC X(11).
022900     05  WS-TOTAL-LIABILITIES-X      PIC X(11).
023000     05  WS-TOTAL-EQUITY-X           PIC X(11).
023100     05  WS-TOTAL-LIAB-PLUS-EQ-X     PIC X(11).
023200
023300*    NET-INCOME RECOMPUTE WORK AREA - RESTATES INCSTMT'S LEG AND
023400*    ACCUMULATOR SHAPE, BUT KEEPS ONLY THE TWO GRAND TOTALS - NO
023500*    PER-ACCOUNT REVENUE/EXPENSE TABLE IS NEEDED FOR THE BALANCE
023600*    SHEET, ONLY THE NET FIGURE.
023700 01  WS-NI-LEG-WORK-AREA.
023800     05  WS-NI-LEG-ACCOUNT-NAME      PIC X(30).
023900     05  WS-NI-LEG-AMOUNT            PIC S9(9)V99.
024000     05  WS-NI-LEG-DEBIT-SW          PIC X(03).
024100         88  NI-LEG-IS-DEBIT                    VALUE 'YES'.
024200         88  NI-LEG-IS-CREDIT                    VALUE 'NO '.
024300     05  WS-NI-LEG-CLASS-CODE        PIC X(10).
024400
024500 01  WS-NI-ACCUMULATORS.
024600     05  WS-NI-TOTAL-REVENUES        PIC S9(9)V99 VALUE ZERO.
024700     05  WS-NI-TOTAL-EXPENSES        PIC S9(9)V99 VALUE ZERO.
024800     05  WS-NI-NET-INCOME            PIC S9(9)V99 VALUE ZERO.
024900
025000*    THE ACCOUNTANTS ASKED FOR THE RAW SIGN NIBBLE ON SYSOUT
025100*    WHEN THE BOOK DOES NOT BALANCE - SAME HOUSE HABIT AS
025200*    TRLBAL01'S DIFFERENCE DUMP AND GENLEDG'S BALANCE DUMP.
025300 01  WS-OUT-OF-BALANCE-DIAG-AREA.
025400     05  WS-OUT-OF-BALANCE-DIAG      PIC S9(9)V99.
025500     05  WS-OOB-DIAG-CHAR REDEFINES WS-OUT-OF-BALANCE-DIAG
025600                                      PIC X(11).
025700
025800 01  WS-COUNT-SUMMARY.
025900     05  WS-JOURNAL-READ-CTR         PIC 9(7)   COMP VALUE ZERO.
026000
026100 01  WS-SUBSCRIPTS.
026200     05  WS-INS-SUB                  PIC 9(4)   COMP.
026300     05  WS-NAME-LEN                 PIC 9(2)   COMP.
026400
026500*    560-INFER-BS-CLASS AND 760-INFER-NI-CLASS'S SHARED NAME-
026600*    PATTERN SCANNER - A SMALL IN-LINE SUBSTRING SEARCH SINCE
026700*    THIS COMPILER'S COBOL HAS NO INTRINSIC FUNCTION FOR IT.
026800 01  WS-SCAN-WORK-AREA.
026900     05  WS-SCAN-PATTERN             PIC X(24).
027000     05  WS-SCAN-CANDIDATE           PIC X(24).
027100     05  WS-SCAN-PATTERN-LEN         PIC 9(2)   COMP.
027200     05  WS-SCAN-POS                 PIC 9(2)   COMP.
027300     05  WS-SCAN-LIMIT               PIC 9(2)   COMP.
027400     05  WS-SCAN-FOUND-SW            PIC X(03)  VALUE 'NO '.
027500         88  SCAN-FOUND                         VALUE 'YES'.
027600
027700 01  WS-REPORT-EDIT-FIELDS.
027800     05  WS-AMT-EDIT-16              PIC Z(11)9.99-.
027900
028000*    PROGRAM REPORT LINES.
028100
028200 01  BS-TITLE-LINE.
028300     05  FILLER            PIC X(21)  VALUE
028400         'BALANCE SHEET (As of '.
028500     05  BS-TL-ASOF        PIC X(10).
028600     05  FILLER            PIC X(01)  VALUE ')'.
028700     05  FILLER            PIC X(48)  VALUE SPACES.
028800
028900 01  BS-DBL-RULE-LINE.
029000     05  FILLER            PIC X(50)  VALUE ALL '='.
029100     05  FILLER            PIC X(30)  VALUE SPACES.
029200
029300 01  BS-DASH-LINE.
029400     05  FILLER            PIC X(50)  VALUE ALL '-'.
029500     05  FILLER            PIC X(30)  VALUE SPACES.
029600
029700 01  BS-SECTION-HDR-LINE.
029800     05  BS-SH-LABEL       PIC X(20).
029900     05  FILLER            PIC X(60)  VALUE SPACES.
030000
030100 01  BS-DETAIL-LINE.
030200     05  FILLER            PIC X(02)  VALUE SPACES.
030300     05  BS-DL-ACCOUNT     PIC X(30).
030400     05  BS-DL-AMOUNT      PIC X(16).
030500     05  FILLER            PIC X(32)  VALUE SPACES.
030600
030700 01  BS-NONE-LINE.
030800     05  FILLER            PIC X(02)  VALUE SPACES.
030900     05  FILLER            PIC X(06)  VALUE '(none)'.
031000     05  FILLER            PIC X(72)  VALUE SPACES.
031100
031200 01  BS-SUBTOTAL-LINE.
031300     05  FILLER            PIC X(02)  VALUE SPACES.
031400     05  BS-ST-LABEL       PIC X(30).
031500     05  BS-ST-AMOUNT      PIC X(16).
031600     05  FILLER            PIC X(32)  VALUE SPACES.
031700
031800 01  BS-BLANK-LINE.
031900     05  FILLER            PIC X(80)  VALUE SPACES.
032000
032100 01  BS-GRAND-LINE.
032200     05  BS-GL-LABEL       PIC X(30).
032300     05  BS-GL-AMOUNT      PIC X(16).
032400     05  FILLER            PIC X(34)  VALUE SPACES.
032500
032600 01  BS-BALANCED-LINE.
032700     05  BS-BAL-MESSAGE    PIC X(20).
032800     05  FILLER            PIC X(60)  VALUE SPACES.
032900
033000 01  DISPLAY-LINE.
033100     05  DISP-MESSAGE      PIC X(45).
033200     05  DISP-VALUE        PIC ZZZ,ZZ9.
033300
033400 PROCEDURE DIVISION.
033500
033600 000-MAINLINE SECTION.
033700
033800     OPEN INPUT  CONTROL-CARD-FILE.
033900     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
034000     CLOSE CONTROL-CARD-FILE.
034100
034200     OPEN INPUT  JOURNAL-FILE.
034300     SORT BS-SORT-FILE
034400          ON ASCENDING KEY BS-SRT-ACCOUNT-NAME
034500                           BS-SRT-SORT-DATE
034600                           BS-SRT-TRANSACTION-ID
034700          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
034800          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
034900     CLOSE JOURNAL-FILE.
035000
035100     OPEN INPUT  JOURNAL-FILE.
035200     PERFORM 700-PRSS-JOURNAL-FOR-NI THRU 700-EXIT.
035300     CLOSE JOURNAL-FILE.
035400
035500     PERFORM 500-CLASSIFY-CLOSING-BALANCES THRU 500-EXIT.
035600     PERFORM 550-FOLD-NET-INCOME THRU 550-EXIT.
035700
035800     OPEN OUTPUT BS-REPORT-FILE.
035900     PERFORM 600-WRITE-BALANCE-SHEET THRU 600-EXIT.
036000     CLOSE BS-REPORT-FILE.
036100
036200     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
036300     MOVE ZERO TO RETURN-CODE.
036400     GOBACK.
036500
036600 100-READ-CONTROL-CARD.
036700     READ CONTROL-CARD-FILE
036800         AT END MOVE ZERO TO CC-FROM-DATE CC-AS-OF-DATE.
036900     MOVE CC-FROM-DATE  TO WS-FROM-DATE.
037000     MOVE CC-AS-OF-DATE TO WS-AS-OF-DATE.
037100 100-EXIT.
037200     EXIT.
037300
037400 200-SRT-INPUT-PROCD SECTION.
037500
037600     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
037700     PERFORM 210-PRSS-ONE-LDG-ENTRY THRU 210-EXIT
037800         UNTIL EOF-JOURNAL.
037900 200-EXIT.
038000     EXIT.
038100
038200*    210-PRSS-ONE-LDG-ENTRY IMPLEMENTS BALANCESHEETSERVICE RULE
038300*    R1 - AN ENTRY MUST BE APPROVED AND DATED ON OR BEFORE THE
038400*    AS-OF DATE, OR NEITHER LEG ENTERS THE CLOSING-BALANCE
038500*    REBUILD.
038600 210-PRSS-ONE-LDG-ENTRY.
038700     MOVE JE-ENTRY-STATUS TO WS-ENTRY-STATUS-UC.
038800     INSPECT WS-ENTRY-STATUS-UC
038900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039100     IF ENTRY-IS-APPROVED
039200         AND JE-ENTRY-DATE IS NOT EQUAL TO ZERO
039300         AND JE-ENTRY-DATE IS NOT GREATER THAN WS-AS-OF-DATE
039400         PERFORM 220-RELEASE-DEBIT-LEG THRU 220-EXIT
039500         PERFORM 230-RELEASE-CREDIT-LEG THRU 230-EXIT
039600     ELSE
039700         NEXT SENTENCE.
039800     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
039900 210-EXIT.
040000     EXIT.
040100
040200 220-RELEASE-DEBIT-LEG.
040300     IF JE-DEBIT-ACCOUNT-NAME IS NOT EQUAL TO SPACES
040400         MOVE JE-DEBIT-ACCOUNT-NAME TO BS-SRT-ACCOUNT-NAME
040500         MOVE JE-ENTRY-DATE         TO BS-SRT-SORT-DATE
040600         PERFORM 250-SET-SORT-TRANID THRU 250-EXIT
040700         MOVE JE-DEBIT-AMOUNT       TO BS-SRT-DELTA
040800         RELEASE BS-SORT-WORK
040900     ELSE
041000         NEXT SENTENCE.
041100 220-EXIT.
041200     EXIT.
041300
041400 230-RELEASE-CREDIT-LEG.
041500     IF JE-CREDIT-ACCOUNT-NAME IS NOT EQUAL TO SPACES
041600         MOVE JE-CREDIT-ACCOUNT-NAME TO BS-SRT-ACCOUNT-NAME
041700         MOVE JE-ENTRY-DATE          TO BS-SRT-SORT-DATE
041800         PERFORM 250-SET-SORT-TRANID THRU 250-EXIT
041900         COMPUTE BS-SRT-DELTA = JE-CREDIT-AMOUNT * -1
042000         RELEASE BS-SORT-WORK
042100     ELSE
042200         NEXT SENTENCE.
042300 230-EXIT.
042400     EXIT.
042500
042600 250-SET-SORT-TRANID.
042700     IF JE-TRANSACTION-ID IS EQUAL TO SPACES
042800         MOVE 'N' TO BS-SRT-HAS-TRANID-SW
042900         MOVE HIGH-VALUES TO BS-SRT-TRANSACTION-ID
043000     ELSE
043100         MOVE 'Y' TO BS-SRT-HAS-TRANID-SW
043200         MOVE JE-TRANSACTION-ID TO BS-SRT-TRANSACTION-ID.
043300 250-EXIT.
043400     EXIT.
043500
043600 300-SRT-OUTPUT-PROCD.
043700
043800     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
043900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
044000     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
044100         UNTIL EOF-SRT-OUTPUT.
044200     IF ACCOUNT-IS-OPEN
044300         PERFORM 400-CLOSE-ACCOUNT-BALANCE THRU 400-EXIT
044400     ELSE
044500         NEXT SENTENCE.
044600 300-EXIT.
044700     EXIT.
044800
044900 320-INITIALIZE-OUTPUT.
045000     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
045100     MOVE 'NO ' TO WS-ACCOUNT-OPEN-SW.
045200     MOVE SPACES TO WS-CURRENT-ACCOUNT.
045300 320-EXIT.
045400     EXIT.
045500
045600 340-PRSS-SORTED-OUTPUT.
045700     IF BS-SRT-ACCOUNT-NAME IS NOT EQUAL TO WS-CURRENT-ACCOUNT
045800         IF ACCOUNT-IS-OPEN
045900             PERFORM 400-CLOSE-ACCOUNT-BALANCE THRU 400-EXIT
046000         ELSE
046100             NEXT SENTENCE
046200         PERFORM 410-START-NEW-ACCOUNT THRU 410-EXIT
046300     ELSE
046400         NEXT SENTENCE.
046500     ADD BS-SRT-DELTA TO WS-RUNNING-BALANCE.
046600     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
046700 340-EXIT.
046800     EXIT.
046900
047000*    400-CLOSE-ACCOUNT-BALANCE FILES THE ACCOUNT'S FINAL RUNNING
047100*    BALANCE AWAY IN WS-ACCOUNT-TOTAL-TABLE (COPY GLLNWK).  THE
047200*    SORTED INPUT ALREADY DELIVERS ACCOUNTS IN ASCENDING ORDER,
047300*    SO A PLAIN APPEND KEEPS THE TABLE IN ORDER - NO INSERTION
047400*    SORT IS NEEDED HERE, UNLIKE THE ASSETS/LIABILITIES/EQUITY
047500*    TABLES BUILT LATER FROM THE CHART-CLASSIFICATION PASS.
047600 400-CLOSE-ACCOUNT-BALANCE.
047700     ADD 1 TO AT-ENTRY-COUNT.
047800     MOVE WS-CURRENT-ACCOUNT  TO AT-ACCOUNT-NAME (AT-ENTRY-COUNT).
047900     MOVE WS-RUNNING-BALANCE  TO
048000          AT-ACCOUNT-TOTAL-AMT (AT-ENTRY-COUNT).
048100     MOVE 'NO ' TO WS-ACCOUNT-OPEN-SW.
048200 400-EXIT.
048300     EXIT.
048400
048500 410-START-NEW-ACCOUNT.
048600     MOVE BS-SRT-ACCOUNT-NAME TO WS-CURRENT-ACCOUNT.
048700     MOVE ZERO TO WS-RUNNING-BALANCE.
048800     MOVE 'YES' TO WS-ACCOUNT-OPEN-SW.
048900 410-EXIT.
049000     EXIT.
049100
049200*    500-CLASSIFY-CLOSING-BALANCES DRIVES THE BALANCE-SHEET
049300*    CLASSIFICATION STEP - EVERY NON-ZERO CLOSING BALANCE IN
049400*    WS-ACCOUNT-TOTAL-TABLE IS CLASSIFIED AND MERGED INTO ONE
049500*    OF THE THREE SECTION TABLES.
049600 500-CLASSIFY-CLOSING-BALANCES.
049700     PERFORM 510-CLASSIFY-ONE-BALANCE THRU 510-EXIT
049800         VARYING AT-NDX FROM 1 BY 1
049900         UNTIL AT-NDX IS GREATER THAN AT-ENTRY-COUNT.
050000 500-EXIT.
050100     EXIT.
050200
050300 510-CLASSIFY-ONE-BALANCE.
050400     IF AT-ACCOUNT-TOTAL-AMT (AT-NDX) IS EQUAL TO ZERO
050500         NEXT SENTENCE
050600     ELSE
050700         MOVE AT-ACCOUNT-NAME (AT-NDX) TO WS-NORM-NAME
050800         INSPECT WS-NORM-NAME
050900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
051000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051100         INSPECT WS-NORM-NAME REPLACING ALL WS-EN-DASH-BYTE
051200                                          BY '-'
051300         PERFORM 515-SQUEEZE-NORM-SPACES THRU 515-EXIT
051400         SET BC-NDX TO 1
051500         SEARCH ALL BC-ENTRY
051600             AT END PERFORM 560-INFER-BS-CLASS THRU 560-EXIT
051700             WHEN BC-ACCOUNT-NAME (BC-NDX) IS EQUAL TO
051800                                     WS-NORM-NAME
051900                 MOVE BC-CLASS-CODE (BC-NDX) TO WS-BS-CLASS-CODE
052000         PERFORM 520-POST-BY-BS-CLASS THRU 520-EXIT.
052100 510-EXIT.
052200     EXIT.
052300*
052400*    515-SQUEEZE-NORM-SPACES WALKS WS-NORM-NAME ONE BYTE AT A
052500*    TIME AND COPIES EACH BYTE TO WS-NORM-OUT, DROPPING A SPACE
052600*    WHENEVER THE BYTE JUST AHEAD OF IT WAS ALSO A SPACE.  A
052700*    DOUBLE-KEYED "SALES  RETURNS" COMES OUT "SALES RETURNS" SO
052800*    IT WILL MATCH THE CHART'S SINGLE-SPACED ENTRY.  SHARED BY
052900*    510-CLASSIFY-ONE-BALANCE AND 740-CLASSIFY-AND-ACCUM-NI.
053000 515-SQUEEZE-NORM-SPACES.
053100     MOVE SPACES TO WS-NORM-OUT.
053200     MOVE ZERO TO WS-NORM-OUT-LEN.
053300     MOVE 'NO ' TO WS-NORM-PREV-SPACE-SW.
053400     PERFORM 516-SQUEEZE-ONE-CHAR
053500         VARYING WS-NORM-IN-SUB FROM 1 BY 1
053600         UNTIL WS-NORM-IN-SUB IS GREATER THAN 30.
053700     MOVE WS-NORM-OUT TO WS-NORM-NAME.
053800 515-EXIT.
053900     EXIT.
054000*
054100 516-SQUEEZE-ONE-CHAR.
054200     IF WS-NORM-CHAR (WS-NORM-IN-SUB) IS EQUAL TO SPACE
054300         IF NORM-PREV-WAS-SPACE
054400             NEXT SENTENCE
054500         ELSE
054600             ADD 1 TO WS-NORM-OUT-LEN
054700             MOVE SPACE TO WS-NORM-OUT-CHAR (WS-NORM-OUT-LEN)
054800             MOVE 'YES' TO WS-NORM-PREV-SPACE-SW
054900     ELSE
055000         ADD 1 TO WS-NORM-OUT-LEN
055100         MOVE WS-NORM-CHAR (WS-NORM-IN-SUB) TO
055200              WS-NORM-OUT-CHAR (WS-NORM-OUT-LEN)
055300         MOVE 'NO ' TO WS-NORM-PREV-SPACE-SW.
055400 516-EXIT.
055500     EXIT.
055600*
055700*    520-POST-BY-BS-CLASS APPLIES THE POSTING-SIGN CONVENTION.
055800*    ASSET POSTS AS-IS; CONTRA-ASSET POSTS ITS NEGATION INTO
055900*    ASSETS; LIABILITY AND EQUITY POST THE ABSOLUTE VALUE OF THE
056000*    CLOSING BALANCE; OTHER IS DROPPED - NEITHER TABLE NOR TOTAL
056100*    IS TOUCHED.
056200 520-POST-BY-BS-CLASS.
056300     MOVE AT-ACCOUNT-NAME (AT-NDX)     TO WS-MERGE-NAME.
056400     MOVE AT-ACCOUNT-TOTAL-AMT (AT-NDX) TO WS-MERGE-AMOUNT.
056500     IF WS-BS-CLASS-CODE IS EQUAL TO 'ASSET     '
056600         PERFORM 530-ADD-TO-ASSETS-TABLE THRU 530-EXIT
056700     ELSE
056800         IF WS-BS-CLASS-CODE IS EQUAL TO 'CONTRAAST '
056900             COMPUTE WS-MERGE-AMOUNT = WS-MERGE-AMOUNT * -1
057000             PERFORM 530-ADD-TO-ASSETS-TABLE THRU 530-EXIT
057100         ELSE
057200             IF WS-BS-CLASS-CODE IS EQUAL TO 'LIABILITY '
057300                 IF WS-MERGE-AMOUNT IS LESS THAN ZERO
057400                     COMPUTE WS-MERGE-AMOUNT =
057500                         WS-MERGE-AMOUNT * -1
057600                 ELSE
057700                     NEXT SENTENCE
057800                 PERFORM 540-ADD-TO-LIABILITIES-TABLE
057900                     THRU 540-EXIT
058000             ELSE
058100                 IF WS-BS-CLASS-CODE IS EQUAL TO 'EQUITY    '
058200                     IF WS-MERGE-AMOUNT IS LESS THAN ZERO
058300                         COMPUTE WS-MERGE-AMOUNT =
058400                             WS-MERGE-AMOUNT * -1
058500                     ELSE
058600                         NEXT SENTENCE
058700                     PERFORM 545-ADD-TO-EQUITY-TABLE THRU
058800                         545-EXIT
058900                 ELSE
059000                     NEXT SENTENCE.
059100 520-EXIT.
059200     EXIT.
059300
059400*    530/540/545-ADD-TO-*-TABLE KEEP THEIR SECTION'S TABLE IN
059500*    ASCENDING ALPHABETICAL ORDER BY STRAIGHT INSERTION - SHIFT
059600*    THE HIGHER NAMES DOWN ONE SLOT AT A TIME UNTIL THE GAP
059700*    OPENS - AND ACCUMULATE THE SECTION'S GRAND TOTAL AS EACH
059800*    ENTRY GOES IN.
059900 530-ADD-TO-ASSETS-TABLE.
060000     SET AS-NDX TO 1.
060100     SEARCH AS-ENTRY
060200         AT END PERFORM 531-INSERT-ASSET THRU 531-EXIT
060300         WHEN AS-ACCOUNT-NAME (AS-NDX) IS EQUAL TO
060400                                 WS-MERGE-NAME
060500             ADD WS-MERGE-AMOUNT TO
060600                 AS-ACCOUNT-TOTAL-AMT (AS-NDX).
060700     ADD WS-MERGE-AMOUNT TO WS-TOTAL-ASSETS.
060800 530-EXIT.
060900     EXIT.
061000
061100 531-INSERT-ASSET.
061200     ADD 1 TO AS-ENTRY-COUNT.
061300     SET WS-INS-SUB TO AS-ENTRY-COUNT.
061400     PERFORM 531-FIND-ASSET-SLOT THRU 531-FIND-EXIT
061500         UNTIL WS-INS-SUB IS EQUAL TO 1.
061600     MOVE WS-MERGE-NAME   TO AS-ACCOUNT-NAME (WS-INS-SUB).
061700     MOVE WS-MERGE-AMOUNT TO AS-ACCOUNT-TOTAL-AMT (WS-INS-SUB).
061800 531-EXIT.
061900     EXIT.
062000
062100 531-FIND-ASSET-SLOT.
062200     IF WS-INS-SUB IS GREATER THAN 1
062300         AND AS-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
062400                                 WS-MERGE-NAME
062500         MOVE AS-ACCOUNT-NAME (WS-INS-SUB - 1) TO
062600              AS-ACCOUNT-NAME (WS-INS-SUB)
062700         MOVE AS-ACCOUNT-TOTAL-AMT (WS-INS-SUB - 1) TO
062800              AS-ACCOUNT-TOTAL-AMT (WS-INS-SUB)
062900         SUBTRACT 1 FROM WS-INS-SUB
063000     ELSE
063100         SET WS-INS-SUB TO 1.
063200 531-FIND-EXIT.
063300     EXIT.
063400
063500 540-ADD-TO-LIABILITIES-TABLE.
063600     SET LB-NDX TO 1.
063700     SEARCH LB-ENTRY
063800         AT END PERFORM 541-INSERT-LIABILITY THRU 541-EXIT
063900         WHEN LB-ACCOUNT-NAME (LB-NDX) IS EQUAL TO
064000                                 WS-MERGE-NAME
064100             ADD WS-MERGE-AMOUNT TO
064200                 LB-ACCOUNT-TOTAL-AMT (LB-NDX).
064300     ADD WS-MERGE-AMOUNT TO WS-TOTAL-LIABILITIES.
064400 540-EXIT.
064500     EXIT.
064600
064700 541-INSERT-LIABILITY.
064800     ADD 1 TO LB-ENTRY-COUNT.
064900     SET WS-INS-SUB TO LB-ENTRY-COUNT.
065000     PERFORM 541-FIND-LIABILITY-SLOT THRU 541-FIND-EXIT
065100         UNTIL WS-INS-SUB IS EQUAL TO 1.
065200     MOVE WS-MERGE-NAME   TO LB-ACCOUNT-NAME (WS-INS-SUB).
065300     MOVE WS-MERGE-AMOUNT TO LB-ACCOUNT-TOTAL-AMT (WS-INS-SUB).
065400 541-EXIT.
065500     EXIT.
065600
065700 541-FIND-LIABILITY-SLOT.
065800     IF WS-INS-SUB IS GREATER THAN 1
065900         AND LB-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
066000                                 WS-MERGE-NAME
066100         MOVE LB-ACCOUNT-NAME (WS-INS-SUB - 1) TO
066200              LB-ACCOUNT-NAME (WS-INS-SUB)
066300         MOVE LB-ACCOUNT-TOTAL-AMT (WS-INS-SUB - 1) TO
066400              LB-ACCOUNT-TOTAL-AMT (WS-INS-SUB)
066500         SUBTRACT 1 FROM WS-INS-SUB
066600     ELSE
066700         SET WS-INS-SUB TO 1.
066800 541-FIND-EXIT.
066900     EXIT.
067000
067100 545-ADD-TO-EQUITY-TABLE.
067200     SET EQ-NDX TO 1.
067300     SEARCH EQ-ENTRY
067400         AT END PERFORM 546-INSERT-EQUITY THRU 546-EXIT
067500         WHEN EQ-ACCOUNT-NAME (EQ-NDX) IS EQUAL TO
067600                                 WS-MERGE-NAME
067700             ADD WS-MERGE-AMOUNT TO
067800                 EQ-ACCOUNT-TOTAL-AMT (EQ-NDX).
067900     ADD WS-MERGE-AMOUNT TO WS-TOTAL-EQUITY.
068000 545-EXIT.
068100     EXIT.
068200
068300 546-INSERT-EQUITY.
068400     ADD 1 TO EQ-ENTRY-COUNT.
068500     SET WS-INS-SUB TO EQ-ENTRY-COUNT.
068600     PERFORM 546-FIND-EQUITY-SLOT THRU 546-FIND-EXIT
068700         UNTIL WS-INS-SUB IS EQUAL TO 1.
068800     MOVE WS-MERGE-NAME   TO EQ-ACCOUNT-NAME (WS-INS-SUB).
068900     MOVE WS-MERGE-AMOUNT TO EQ-ACCOUNT-TOTAL-AMT (WS-INS-SUB).
069000 546-EXIT.
069100     EXIT.
069200
069300 546-FIND-EQUITY-SLOT.
069400     IF WS-INS-SUB IS GREATER THAN 1
069500         AND EQ-ACCOUNT-NAME (WS-INS-SUB - 1) IS GREATER THAN
069600                                 WS-MERGE-NAME
069700         MOVE EQ-ACCOUNT-NAME (WS-INS-SUB - 1) TO
069800              EQ-ACCOUNT-NAME (WS-INS-SUB)
069900         MOVE EQ-ACCOUNT-TOTAL-AMT (WS-INS-SUB - 1) TO
070000              EQ-ACCOUNT-TOTAL-AMT (WS-INS-SUB)
070100         SUBTRACT 1 FROM WS-INS-SUB
070200     ELSE
070300         SET WS-INS-SUB TO 1.
070400 546-FIND-EXIT.
070500     EXIT.
070600
070700*    560-INFER-BS-CLASS IS THE BALANCE-SHEET NAME-PATTERN
070800*    FALLBACK, USED WHEN THE CHART DOES NOT KNOW THE ACCOUNT.
070900*    TESTED IN THIS ORDER - CONTRA-ASSET FIRST, THEN ASSET,
071000*    THEN LIABILITY, THEN EQUITY.
071100 560-INFER-BS-CLASS.
071200     MOVE 'OTHER     ' TO WS-BS-CLASS-CODE.
071300     MOVE 'ACCUMULATED DEPRECIATION' TO WS-SCAN-PATTERN.
071400     MOVE 24 TO WS-SCAN-PATTERN-LEN.
071500     PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT.
071600     IF SCAN-FOUND
071700         MOVE 'CONTRAAST ' TO WS-BS-CLASS-CODE
071800     ELSE
071900         NEXT SENTENCE.
072000     IF WS-BS-CLASS-CODE IS EQUAL TO 'OTHER     '
072100         PERFORM 562-CHECK-ASSET-WORDS THRU 562-EXIT
072200     ELSE
072300         NEXT SENTENCE.
072400     IF WS-BS-CLASS-CODE IS EQUAL TO 'OTHER     '
072500         PERFORM 564-CHECK-LIABILITY-WORDS THRU 564-EXIT
072600     ELSE
072700         NEXT SENTENCE.
072800     IF WS-BS-CLASS-CODE IS EQUAL TO 'OTHER     '
072900         PERFORM 566-CHECK-EQUITY-WORDS THRU 566-EXIT
073000     ELSE
073100         NEXT SENTENCE.
073200 560-EXIT.
073300     EXIT.
073400
073500*    562-CHECK-ASSET-WORDS - NAME ENDS WITH "RECEIVABLE", OR
073600*    CONTAINS "CASH"/"BANK"/"INVENTORY"/"PREPAID"/"EQUIPMENT"/
073700*    "ASSET".
073800 562-CHECK-ASSET-WORDS.
073900     PERFORM 762-FIND-NAME-LENGTH THRU 762-EXIT.
074000     IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 10
074100         AND WS-NORM-NAME (WS-NAME-LEN - 9 : 10) IS EQUAL TO
074200                                 'RECEIVABLE'
074300         MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
074400     ELSE
074500         MOVE 'CASH' TO WS-SCAN-PATTERN
074600         MOVE 4 TO WS-SCAN-PATTERN-LEN
074700         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
074800         IF SCAN-FOUND
074900             MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
075000         ELSE
075100             PERFORM 563-CHECK-MORE-ASSET-WORDS THRU 563-EXIT.
075200 562-EXIT.
075300     EXIT.
075400
075500 563-CHECK-MORE-ASSET-WORDS.
075600     MOVE 'BANK' TO WS-SCAN-PATTERN.
075700     MOVE 4 TO WS-SCAN-PATTERN-LEN.
075800     PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT.
075900     IF SCAN-FOUND
076000         MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
076100     ELSE
076200         MOVE 'INVENTORY' TO WS-SCAN-PATTERN
076300         MOVE 9 TO WS-SCAN-PATTERN-LEN
076400         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
076500         IF SCAN-FOUND
076600             MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
076700         ELSE
076800             MOVE 'PREPAID' TO WS-SCAN-PATTERN
076900             MOVE 7 TO WS-SCAN-PATTERN-LEN
077000             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
077100             IF SCAN-FOUND
077200                 MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
077300             ELSE
077400                 MOVE 'EQUIPMENT' TO WS-SCAN-PATTERN
077500                 MOVE 9 TO WS-SCAN-PATTERN-LEN
077600                 PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
077700                 IF SCAN-FOUND
077800                     MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
077900                 ELSE
078000                     MOVE 'ASSET' TO WS-SCAN-PATTERN
078100                     MOVE 5 TO WS-SCAN-PATTERN-LEN
078200                     PERFORM 770-SCAN-NAME-FOR-PATTERN
078300                         THRU 770-EXIT
078400                     IF SCAN-FOUND
078500                         MOVE 'ASSET     ' TO WS-BS-CLASS-CODE
078600                     ELSE
078700                         NEXT SENTENCE.
078800 563-EXIT.
078900     EXIT.
079000
079100*    564-CHECK-LIABILITY-WORDS - NAME ENDS WITH "PAYABLE", OR
079200*    CONTAINS "LIABILITY"/"LOAN"/"DEBT".
079300 564-CHECK-LIABILITY-WORDS.
079400     PERFORM 762-FIND-NAME-LENGTH THRU 762-EXIT.
079500     IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 7
079600         AND WS-NORM-NAME (WS-NAME-LEN - 6 : 7) IS EQUAL TO
079700                                 'PAYABLE'
079800         MOVE 'LIABILITY ' TO WS-BS-CLASS-CODE
079900     ELSE
080000         MOVE 'LIABILITY' TO WS-SCAN-PATTERN
080100         MOVE 9 TO WS-SCAN-PATTERN-LEN
080200         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
080300         IF SCAN-FOUND
080400             MOVE 'LIABILITY ' TO WS-BS-CLASS-CODE
080500         ELSE
080600             MOVE 'LOAN' TO WS-SCAN-PATTERN
080700             MOVE 4 TO WS-SCAN-PATTERN-LEN
080800             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
080900             IF SCAN-FOUND
081000                 MOVE 'LIABILITY ' TO WS-BS-CLASS-CODE
081100             ELSE
081200                 MOVE 'DEBT' TO WS-SCAN-PATTERN
081300                 MOVE 4 TO WS-SCAN-PATTERN-LEN
081400                 PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
081500                 IF SCAN-FOUND
081600                     MOVE 'LIABILITY ' TO WS-BS-CLASS-CODE
081700                 ELSE
081800                     NEXT SENTENCE.
081900 564-EXIT.
082000     EXIT.
082100
082200*    566-CHECK-EQUITY-WORDS - NAME CONTAINS "EQUITY"/"CAPITAL"/
082300*    "STOCK"/"RETAINED".
082400 566-CHECK-EQUITY-WORDS.
082500     MOVE 'EQUITY' TO WS-SCAN-PATTERN.
082600     MOVE 6 TO WS-SCAN-PATTERN-LEN.
082700     PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT.
082800     IF SCAN-FOUND
082900         MOVE 'EQUITY    ' TO WS-BS-CLASS-CODE
083000     ELSE
083100         MOVE 'CAPITAL' TO WS-SCAN-PATTERN
083200         MOVE 7 TO WS-SCAN-PATTERN-LEN
083300         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
083400         IF SCAN-FOUND
083500             MOVE 'EQUITY    ' TO WS-BS-CLASS-CODE
083600         ELSE
083700             MOVE 'STOCK' TO WS-SCAN-PATTERN
083800             MOVE 5 TO WS-SCAN-PATTERN-LEN
083900             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
084000             IF SCAN-FOUND
084100                 MOVE 'EQUITY    ' TO WS-BS-CLASS-CODE
084200             ELSE
084300                 MOVE 'RETAINED' TO WS-SCAN-PATTERN
084400                 MOVE 8 TO WS-SCAN-PATTERN-LEN
084500                 PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
084600                 IF SCAN-FOUND
084700                     MOVE 'EQUITY    ' TO WS-BS-CLASS-CODE
084800                 ELSE
084900                     NEXT SENTENCE.
085000 566-EXIT.
085100     EXIT.
085200
085300*    550-FOLD-NET-INCOME CLOSES THE RECOMPUTED NET INCOME INTO
085400*    EQUITY UNDER THE FIXED RETAINED-EARNINGS LABEL BELOW,
085500*    REGARDLESS OF SIGN.
085600 550-FOLD-NET-INCOME.
085700     MOVE 'Retained Earnings / Net Income' TO WS-MERGE-NAME.
085800     MOVE WS-NI-NET-INCOME TO WS-MERGE-AMOUNT.
085900     PERFORM 545-ADD-TO-EQUITY-TABLE THRU 545-EXIT.
086000 550-EXIT.
086100     EXIT.
086200
086300*    762-FIND-NAME-LENGTH TRIMS TRAILING SPACES OFF WS-NORM-NAME
086400*    (OR WHATEVER 30-BYTE NAME WAS LAST MOVED INTO IT) AND
086500*    LEAVES THE LAST SIGNIFICANT POSITION IN WS-NAME-LEN.
086600 762-FIND-NAME-LENGTH.
086700     SET WS-NAME-LEN TO 30.
086800     PERFORM 763-TRIM-ONE-CHAR THRU 763-EXIT
086900         UNTIL WS-NAME-LEN IS EQUAL TO ZERO
087000            OR WS-NORM-CHAR (WS-NAME-LEN) IS NOT EQUAL TO
087100                                 SPACE.
087200 762-EXIT.
087300     EXIT.
087400
087500 763-TRIM-ONE-CHAR.
087600     SUBTRACT 1 FROM WS-NAME-LEN.
087700 763-EXIT.
087800     EXIT.
087900
088000*    770-SCAN-NAME-FOR-PATTERN / 771-SCAN-ONE-POSITION - GENERIC
088100*    "DOES WS-NORM-NAME CONTAIN WS-SCAN-PATTERN ANYWHERE"
088200*    SUBSTRING SEARCH, SHARED BY THE BALANCE-SHEET AND NET-
088300*    INCOME CLASSIFICATION FALLBACKS.  CALLERS SET THE PATTERN
088400*    AND ITS LENGTH FIRST.
088500 770-SCAN-NAME-FOR-PATTERN.
088600     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
088700     COMPUTE WS-SCAN-LIMIT = 31 - WS-SCAN-PATTERN-LEN.
088800     SET WS-SCAN-POS TO 1.
088900     PERFORM 771-SCAN-ONE-POSITION THRU 771-EXIT
089000         UNTIL WS-SCAN-POS IS GREATER THAN WS-SCAN-LIMIT
089100            OR SCAN-FOUND.
089200 770-EXIT.
089300     EXIT.
089400
089500 771-SCAN-ONE-POSITION.
089600     MOVE WS-NORM-NAME (WS-SCAN-POS : WS-SCAN-PATTERN-LEN)
089700         TO WS-SCAN-CANDIDATE.
089800     IF WS-SCAN-CANDIDATE (1 : WS-SCAN-PATTERN-LEN) IS EQUAL TO
089900             WS-SCAN-PATTERN (1 : WS-SCAN-PATTERN-LEN)
090000         MOVE 'YES' TO WS-SCAN-FOUND-SW
090100     ELSE
090200         ADD 1 TO WS-SCAN-POS.
090300 771-EXIT.
090400     EXIT.
090500
090600*    700-PRSS-JOURNAL-FOR-NI IS THE INTERNAL INCOME-STATEMENT
090700*    RECOMPUTE - INCSTMT'S OWN POSTING LOGIC RESTATED HERE FOR
090800*    THE FROM/AS-OF WINDOW, KEEPING ONLY THE TWO GRAND TOTALS
090900*    SINCE THE BALANCE SHEET NEVER PRINTS REVENUE OR EXPENSE
091000*    DETAIL.
091100 700-PRSS-JOURNAL-FOR-NI.
091200     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
091300     PERFORM 710-PRSS-ONE-NI-ENTRY THRU 710-EXIT
091400         UNTIL EOF-JOURNAL.
091500     COMPUTE WS-NI-NET-INCOME =
091600         WS-NI-TOTAL-REVENUES - WS-NI-TOTAL-EXPENSES.
091700 700-EXIT.
091800     EXIT.
091900
092000 710-PRSS-ONE-NI-ENTRY.
092100     MOVE JE-ENTRY-STATUS TO WS-ENTRY-STATUS-UC.
092200     INSPECT WS-ENTRY-STATUS-UC
092300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
092400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
092500     IF ENTRY-IS-APPROVED
092600         AND JE-ENTRY-DATE IS NOT EQUAL TO ZERO
092700         AND JE-ENTRY-DATE IS NOT LESS THAN WS-FROM-DATE
092800         AND JE-ENTRY-DATE IS NOT GREATER THAN WS-AS-OF-DATE
092900         PERFORM 720-PRSS-NI-DEBIT-LEG THRU 720-EXIT
093000         PERFORM 730-PRSS-NI-CREDIT-LEG THRU 730-EXIT
093100     ELSE
093200         NEXT SENTENCE.
093300     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
093400 710-EXIT.
093500     EXIT.
093600
093700 720-PRSS-NI-DEBIT-LEG.
093800     MOVE JE-DEBIT-ACCOUNT-NAME TO WS-NI-LEG-ACCOUNT-NAME.
093900     MOVE JE-DEBIT-AMOUNT       TO WS-NI-LEG-AMOUNT.
094000     MOVE 'YES' TO WS-NI-LEG-DEBIT-SW.
094100     PERFORM 740-CLASSIFY-AND-ACCUM-NI THRU 740-EXIT.
094200 720-EXIT.
094300     EXIT.
094400
094500 730-PRSS-NI-CREDIT-LEG.
094600     MOVE JE-CREDIT-ACCOUNT-NAME TO WS-NI-LEG-ACCOUNT-NAME.
094700     MOVE JE-CREDIT-AMOUNT       TO WS-NI-LEG-AMOUNT.
094800     MOVE 'NO '  TO WS-NI-LEG-DEBIT-SW.
094900     PERFORM 740-CLASSIFY-AND-ACCUM-NI THRU 740-EXIT.
095000 730-EXIT.
095100     EXIT.
095200
095300 740-CLASSIFY-AND-ACCUM-NI.
095400     MOVE WS-NI-LEG-ACCOUNT-NAME TO WS-NORM-NAME.
095500     INSPECT WS-NORM-NAME
095600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
095700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
095800     INSPECT WS-NORM-NAME REPLACING ALL WS-EN-DASH-BYTE BY '-'.
095900     PERFORM 515-SQUEEZE-NORM-SPACES THRU 515-EXIT.
096000     SET IC-NDX TO 1.
096100     SEARCH ALL IC-ENTRY
096200         AT END PERFORM 760-INFER-NI-CLASS THRU 760-EXIT
096300         WHEN IC-ACCOUNT-NAME (IC-NDX) IS EQUAL TO WS-NORM-NAME
096400             MOVE IC-CLASS-CODE (IC-NDX) TO
096500                  WS-NI-LEG-CLASS-CODE.
096600     PERFORM 750-ACCUM-BY-NI-CLASS THRU 750-EXIT.
096700 740-EXIT.
096800     EXIT.
096900
097000*    760-INFER-NI-CLASS RESTATES INCSTMT'S NAME-PATTERN FALLBACK
097100*    FOR THE INTERNAL NET-INCOME RECOMPUTE.
097200 760-INFER-NI-CLASS.
097300     MOVE 'OTHER     ' TO WS-NI-LEG-CLASS-CODE.
097400     PERFORM 762-FIND-NAME-LENGTH THRU 762-EXIT.
097500     IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 7
097600         AND WS-NORM-NAME (WS-NAME-LEN - 6 : 7) IS EQUAL TO
097700                                 'EXPENSE'
097800         MOVE 'EXPENSE   ' TO WS-NI-LEG-CLASS-CODE
097900     ELSE
098000         IF WS-NORM-NAME IS EQUAL TO 'COGS'
098100             MOVE 'EXPENSE   ' TO WS-NI-LEG-CLASS-CODE
098200         ELSE
098300             MOVE 'COST OF GOODS SOLD' TO WS-SCAN-PATTERN
098400             MOVE 18 TO WS-SCAN-PATTERN-LEN
098500             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
098600             IF SCAN-FOUND
098700                 MOVE 'EXPENSE   ' TO WS-NI-LEG-CLASS-CODE
098800             ELSE
098900                 NEXT SENTENCE.
099000     IF WS-NI-LEG-CLASS-CODE IS EQUAL TO 'OTHER     '
099100         IF WS-NAME-LEN IS GREATER THAN OR EQUAL TO 7
099200             AND WS-NORM-NAME (WS-NAME-LEN - 6 : 7) IS EQUAL TO
099300                                 'REVENUE'
099400             MOVE 'REVENUE   ' TO WS-NI-LEG-CLASS-CODE
099500         ELSE
099600             MOVE 'INCOME' TO WS-SCAN-PATTERN
099700             MOVE 6 TO WS-SCAN-PATTERN-LEN
099800             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
099900             IF SCAN-FOUND
100000                 MOVE 'REVENUE   ' TO WS-NI-LEG-CLASS-CODE
100100             ELSE
100200                 NEXT SENTENCE
100300     ELSE
100400         NEXT SENTENCE.
100500     IF WS-NI-LEG-CLASS-CODE IS EQUAL TO 'OTHER     '
100600         MOVE 'SALES' TO WS-SCAN-PATTERN
100700         MOVE 5 TO WS-SCAN-PATTERN-LEN
100800         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
100900         IF SCAN-FOUND
101000             PERFORM 764-CHECK-CONTRA-WORDS THRU 764-EXIT
101100         ELSE
101200             NEXT SENTENCE
101300     ELSE
101400         NEXT SENTENCE.
101500 760-EXIT.
101600     EXIT.
101700
101800 764-CHECK-CONTRA-WORDS.
101900     MOVE 'RETURN' TO WS-SCAN-PATTERN.
102000     MOVE 6 TO WS-SCAN-PATTERN-LEN.
102100     PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT.
102200     IF SCAN-FOUND
102300         MOVE 'CONTRAREV ' TO WS-NI-LEG-CLASS-CODE
102400     ELSE
102500         MOVE 'ALLOWANCE' TO WS-SCAN-PATTERN
102600         MOVE 9 TO WS-SCAN-PATTERN-LEN
102700         PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
102800         IF SCAN-FOUND
102900             MOVE 'CONTRAREV ' TO WS-NI-LEG-CLASS-CODE
103000         ELSE
103100             MOVE 'DISCOUNT' TO WS-SCAN-PATTERN
103200             MOVE 8 TO WS-SCAN-PATTERN-LEN
103300             PERFORM 770-SCAN-NAME-FOR-PATTERN THRU 770-EXIT
103400             IF SCAN-FOUND
103500                 MOVE 'CONTRAREV ' TO WS-NI-LEG-CLASS-CODE
103600             ELSE
103700                 NEXT SENTENCE.
103800 764-EXIT.
103900     EXIT.
104000
104100*    750-ACCUM-BY-NI-CLASS APPLIES THE POSTING-SIGN CONVENTION
104200*    DIRECTLY TO THE TWO GRAND TOTALS - NO PER-ACCOUNT TABLE IS
104300*    KEPT.
104400 750-ACCUM-BY-NI-CLASS.
104500     IF WS-NI-LEG-CLASS-CODE IS EQUAL TO 'REVENUE   '
104600         PERFORM 752-ACCUM-REVENUE THRU 752-EXIT
104700     ELSE
104800         IF WS-NI-LEG-CLASS-CODE IS EQUAL TO 'CONTRAREV '
104900             PERFORM 752-ACCUM-REVENUE THRU 752-EXIT
105000         ELSE
105100             IF WS-NI-LEG-CLASS-CODE IS EQUAL TO 'EXPENSE   '
105200                 PERFORM 754-ACCUM-EXPENSE THRU 754-EXIT
105300             ELSE
105400                 NEXT SENTENCE.
105500 750-EXIT.
105600     EXIT.
105700
105800*    CREDIT ADDS, DEBIT SUBTRACTS - APPLIES TO BOTH REVENUE AND
105900*    CONTRA-REVENUE LEGS ALIKE, AS ESTABLISHED IN INCSTMT'S
106000*    430/432.
106100 752-ACCUM-REVENUE.
106200     IF NI-LEG-IS-CREDIT
106300         ADD WS-NI-LEG-AMOUNT TO WS-NI-TOTAL-REVENUES
106400     ELSE
106500         SUBTRACT WS-NI-LEG-AMOUNT FROM WS-NI-TOTAL-REVENUES.
106600 752-EXIT.
106700     EXIT.
106800
106900 754-ACCUM-EXPENSE.
107000     IF NI-LEG-IS-DEBIT
107100         ADD WS-NI-LEG-AMOUNT TO WS-NI-TOTAL-EXPENSES
107200     ELSE
107300         SUBTRACT WS-NI-LEG-AMOUNT FROM WS-NI-TOTAL-EXPENSES.
107400 754-EXIT.
107500     EXIT.
107600
107700*    600-WRITE-BALANCE-SHEET PRINTS THE REPORT AND SETS THE
107800*    BALANCED FLAG BY COMPARING THE TWO GRAND TOTALS AT THE
107900*    2-DECIMAL PRECISION ALREADY CARRIED BY THE PICTURE CLAUSE.
108000 600-WRITE-BALANCE-SHEET.
108100     MOVE WS-AS-OF-DATE TO BS-TL-ASOF.
108200     WRITE BS-REPORT-LINE FROM BS-TITLE-LINE.
108300     WRITE BS-REPORT-LINE FROM BS-DBL-RULE-LINE.
108400     MOVE 'ASSETS' TO BS-SH-LABEL.
108500     WRITE BS-REPORT-LINE FROM BS-SECTION-HDR-LINE.
108600     IF AS-ENTRY-COUNT IS EQUAL TO ZERO
108700         WRITE BS-REPORT-LINE FROM BS-NONE-LINE
108800     ELSE
108900         PERFORM 610-WRITE-ASSET-LINES THRU 610-EXIT
109000             VARYING AS-NDX FROM 1 BY 1
109100             UNTIL AS-NDX IS GREATER THAN AS-ENTRY-COUNT.
109200     MOVE 'Total ASSETS' TO BS-ST-LABEL.
109300     MOVE WS-TOTAL-ASSETS TO WS-AMT-EDIT-16.
109400     MOVE WS-AMT-EDIT-16 TO BS-ST-AMOUNT.
109500     WRITE BS-REPORT-LINE FROM BS-SUBTOTAL-LINE.
109600     WRITE BS-REPORT-LINE FROM BS-BLANK-LINE.
109700     MOVE 'LIABILITIES' TO BS-SH-LABEL.
109800     WRITE BS-REPORT-LINE FROM BS-SECTION-HDR-LINE.
109900     IF LB-ENTRY-COUNT IS EQUAL TO ZERO
110000         WRITE BS-REPORT-LINE FROM BS-NONE-LINE
110100     ELSE
110200         PERFORM 620-WRITE-LIABILITY-LINES THRU 620-EXIT
110300             VARYING LB-NDX FROM 1 BY 1
110400             UNTIL LB-NDX IS GREATER THAN LB-ENTRY-COUNT.
110500     MOVE 'Total LIABILITIES' TO BS-ST-LABEL.
110600     MOVE WS-TOTAL-LIABILITIES TO WS-AMT-EDIT-16.
110700     MOVE WS-AMT-EDIT-16 TO BS-ST-AMOUNT.
110800     WRITE BS-REPORT-LINE FROM BS-SUBTOTAL-LINE.
110900     WRITE BS-REPORT-LINE FROM BS-BLANK-LINE.
111000     MOVE 'EQUITY' TO BS-SH-LABEL.
111100     WRITE BS-REPORT-LINE FROM BS-SECTION-HDR-LINE.
111200     IF EQ-ENTRY-COUNT IS EQUAL TO ZERO
111300         WRITE BS-REPORT-LINE FROM BS-NONE-LINE
111400     ELSE
111500         PERFORM 630-WRITE-EQUITY-LINES THRU 630-EXIT
111600             VARYING EQ-NDX FROM 1 BY 1
111700             UNTIL EQ-NDX IS GREATER THAN EQ-ENTRY-COUNT.
111800     MOVE 'Total EQUITY' TO BS-ST-LABEL.
111900     MOVE WS-TOTAL-EQUITY TO WS-AMT-EDIT-16.
112000     MOVE WS-AMT-EDIT-16 TO BS-ST-AMOUNT.
112100     WRITE BS-REPORT-LINE FROM BS-SUBTOTAL-LINE.
112200     WRITE BS-REPORT-LINE FROM BS-BLANK-LINE.
112300     WRITE BS-REPORT-LINE FROM BS-DASH-LINE.
112400     COMPUTE WS-TOTAL-LIAB-PLUS-EQ =
112500         WS-TOTAL-LIABILITIES + WS-TOTAL-EQUITY.
112600     MOVE 'Total Assets' TO BS-GL-LABEL.
112700     MOVE WS-TOTAL-ASSETS TO WS-AMT-EDIT-16.
112800     MOVE WS-AMT-EDIT-16 TO BS-GL-AMOUNT.
112900     WRITE BS-REPORT-LINE FROM BS-GRAND-LINE.
113000     MOVE 'Total Liabilities + Equity' TO BS-GL-LABEL.
113100     MOVE WS-TOTAL-LIAB-PLUS-EQ TO WS-AMT-EDIT-16.
113200     MOVE WS-AMT-EDIT-16 TO BS-GL-AMOUNT.
113300     WRITE BS-REPORT-LINE FROM BS-GRAND-LINE.
113400     WRITE BS-REPORT-LINE FROM BS-DASH-LINE.
113500     IF WS-TOTAL-ASSETS IS EQUAL TO WS-TOTAL-LIAB-PLUS-EQ
113600         MOVE 'Balanced' TO BS-BAL-MESSAGE
113700     ELSE
113800         MOVE 'Not Balanced' TO BS-BAL-MESSAGE.
113900     WRITE BS-REPORT-LINE FROM BS-BALANCED-LINE.
114000     WRITE BS-REPORT-LINE FROM BS-DBL-RULE-LINE.
114100 600-EXIT.
114200     EXIT.
114300
114400 610-WRITE-ASSET-LINES.
114500     MOVE AS-ACCOUNT-NAME (AS-NDX) TO BS-DL-ACCOUNT.
114600     MOVE AS-ACCOUNT-TOTAL-AMT (AS-NDX) TO WS-AMT-EDIT-16.
114700     MOVE WS-AMT-EDIT-16 TO BS-DL-AMOUNT.
114800     WRITE BS-REPORT-LINE FROM BS-DETAIL-LINE.
114900 610-EXIT.
115000     EXIT.
115100
115200 620-WRITE-LIABILITY-LINES.
115300     MOVE LB-ACCOUNT-NAME (LB-NDX) TO BS-DL-ACCOUNT.
115400     MOVE LB-ACCOUNT-TOTAL-AMT (LB-NDX) TO WS-AMT-EDIT-16.
115500     MOVE WS-AMT-EDIT-16 TO BS-DL-AMOUNT.
115600     WRITE BS-REPORT-LINE FROM BS-DETAIL-LINE.
115700 620-EXIT.
115800     EXIT.
115900
116000 630-WRITE-EQUITY-LINES.
116100     MOVE EQ-ACCOUNT-NAME (EQ-NDX) TO BS-DL-ACCOUNT.
116200     MOVE EQ-ACCOUNT-TOTAL-AMT (EQ-NDX) TO WS-AMT-EDIT-16.
116300     MOVE WS-AMT-EDIT-16 TO BS-DL-AMOUNT.
116400     WRITE BS-REPORT-LINE FROM BS-DETAIL-LINE.
116500 630-EXIT.
116600     EXIT.
116700
116800 800-READ-JOURNAL-FILE.
116900     READ JOURNAL-FILE
117000         AT END MOVE 'YES' TO WS-EOF-JOURNAL-SW
117100                GO TO 800-EXIT.
117200     ADD 1 TO WS-JOURNAL-READ-CTR.
117300 800-EXIT.
117400     EXIT.
117500
117600 900-RETURN-SRTD-REC.
117700     RETURN BS-SORT-FILE
117800         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
117900                GO TO 900-EXIT.
118000 900-EXIT.
118100     EXIT.
118200
118300 950-DISPLAY-PROG-DIAG.
118400     DISPLAY '****     BALSHEET RUNNING    ****'.
118500     MOVE 'CLOSING-BALANCE ACCOUNTS FOUND               ' TO
118600          DISP-MESSAGE.
118700     MOVE AT-ENTRY-COUNT TO DISP-VALUE.
118800     DISPLAY DISPLAY-LINE.
118900     IF WS-TOTAL-ASSETS IS NOT EQUAL TO WS-TOTAL-LIAB-PLUS-EQ
119000         MOVE WS-TOTAL-ASSETS TO WS-OUT-OF-BALANCE-DIAG
119100         DISPLAY '** BALANCE SHEET DOES NOT BALANCE **'
119200         DISPLAY WS-OOB-DIAG-CHAR
119300     ELSE
119400         NEXT SENTENCE.
119500     DISPLAY '****     BALSHEET EOJ        ****'.
119600 950-EXIT.
119700     EXIT.
119800
119900
