000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ACCTTBL                                          *
000400*   TITLE:     CHART-OF-ACCOUNTS CLASSIFICATION TABLES          *
000500*                                                                *
000600*   DESCRIPTION -                                                *
000700*      TWO SEARCHABLE TABLES SEEDED WITH THE SHOP'S STANDARD    *
000800*      CHART OF ACCOUNTS.  WS-INCOME-CHART CLASSIFIES A LEG AS  *
000900*      REVENUE, CONTRAREV OR EXPENSE FOR THE INCOME STATEMENT.  *
001000*      WS-BALANCE-CHART CLASSIFIES A CLOSING BALANCE AS ASSET,  *
001100*      CONTRAAST, LIABILITY OR EQUITY FOR THE BALANCE SHEET.    *
001200*      AN ACCOUNT NAME NOT FOUND IN EITHER TABLE IS RESOLVED BY *
001300*      THE CALLING PROGRAM'S OWN NAME-PATTERN FALLBACK LOGIC -  *
001400*      SEE 4XX-CLASSIFY- PARAGRAPHS IN INCSTMT AND BALSHEET.    *
001500*                                                                *
001600*      TABLE ENTRIES ARE LOADED BY THE OLD 'LITERAL-FILLER'     *
001700*      TRICK (A REDEFINES OVER A BLOCK OF VALUE'D FILLERS) SO   *
001800*      THE CHART CAN BE MAINTAINED RIGHT HERE WITHOUT A LOAD    *
001900*      MODULE OR A PARM FILE.  KEEP EACH FILLER PAIR IN THE     *
002000*      SAME ORDER AS THE OCCURS BELOW - NAME THEN CODE - OR THE *
002100*      REDEFINES WILL MISALIGN.  ACCOUNT NAMES MUST STAY IN     *
002200*      ASCENDING SEQUENCE - SEARCH ALL IS USED AGAINST BOTH.    *
002300*                                                                *
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600*    DATE     BY   REQUEST    DESCRIPTION                        *
002700*    -------- ---- ---------- -------------------------------   *
002800*    05/06/91 RTM  AC-0119    ORIGINAL CHART - REVENUE/EXPENSE   *
002900*    05/06/91 RTM  AC-0119    ORIGINAL CHART - ASSET/LIAB/EQUITY *
003000*    10/22/95 DLK  AC-0301    ADDED CONTRA-REVENUE ACCOUNTS      *
003100*    10/22/95 DLK  AC-0301    ADDED ACCUM DEPRECIATION (CONTRA)  *
003200*    03/11/09 GWN  AC-0483    ADDED INTEREST INCOME, COGS ALIAS  *
003300******************************************************************
003400*
003500*    INCOME-STATEMENT CLASSIFICATION CHART - 12 SEEDED ACCOUNTS.
003600*
003700 01  WS-INCOME-CHART-VALUES.
003800     05  FILLER.
003900         10  FILLER   PIC X(30) VALUE 'COGS'.
004000         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
004100     05  FILLER.
004200         10  FILLER   PIC X(30) VALUE 'COST OF GOODS SOLD'.
004300         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
004400     05  FILLER.
004500         10  FILLER   PIC X(30) VALUE 'DEPRECIATION EXPENSE'.
004600         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
004700     05  FILLER.
004800         10  FILLER   PIC X(30) VALUE 'INTEREST INCOME'.
004900         10  FILLER   PIC X(10) VALUE 'REVENUE'.
005000     05  FILLER.
005100         10  FILLER   PIC X(30) VALUE 'RENT EXPENSE'.
005200         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
005300     05  FILLER.
005400         10  FILLER   PIC X(30) VALUE 'SALARIES EXPENSE'.
005500         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
005600     05  FILLER.
005700         10  FILLER   PIC X(30) VALUE 'SALES ALLOWANCES'.
005800         10  FILLER   PIC X(10) VALUE 'CONTRAREV'.
005900     05  FILLER.
006000         10  FILLER   PIC X(30) VALUE 'SALES DISCOUNTS'.
006100         10  FILLER   PIC X(10) VALUE 'CONTRAREV'.
006200     05  FILLER.
006300         10  FILLER   PIC X(30) VALUE 'SALES RETURNS'.
006400         10  FILLER   PIC X(10) VALUE 'CONTRAREV'.
006500     05  FILLER.
006600         10  FILLER   PIC X(30) VALUE 'SALES REVENUE'.
006700         10  FILLER   PIC X(10) VALUE 'REVENUE'.
006800     05  FILLER.
006900         10  FILLER   PIC X(30) VALUE 'SERVICE REVENUE'.
007000         10  FILLER   PIC X(10) VALUE 'REVENUE'.
007100     05  FILLER.
007200         10  FILLER   PIC X(30) VALUE 'UTILITIES EXPENSE'.
007300         10  FILLER   PIC X(10) VALUE 'EXPENSE'.
007400 01  WS-INCOME-CHART REDEFINES WS-INCOME-CHART-VALUES.
007500     05  IC-ENTRY OCCURS 12 TIMES
007600                  ASCENDING KEY IS IC-ACCOUNT-NAME
007700                  INDEXED BY IC-NDX.
007800         10  IC-ACCOUNT-NAME         PIC X(30).
007900         10  IC-CLASS-CODE           PIC X(10).
008000*
008100*    BALANCE-SHEET CLASSIFICATION CHART - 15 SEEDED ACCOUNTS.
008200*
008300 01  WS-BALANCE-CHART-VALUES.
008400     05  FILLER.
008500         10  FILLER   PIC X(30) VALUE 'ACCOUNTS PAYABLE'.
008600         10  FILLER   PIC X(10) VALUE 'LIABILITY'.
008700     05  FILLER.
008800         10  FILLER   PIC X(30) VALUE 'ACCOUNTS RECEIVABLE'.
008900         10  FILLER   PIC X(10) VALUE 'ASSET'.
009000     05  FILLER.
009100         10  FILLER   PIC X(30) VALUE 'ACCUMULATED DEPRECIATION'.
009200         10  FILLER   PIC X(10) VALUE 'CONTRAAST'.
009300     05  FILLER.
009400         10  FILLER   PIC X(30) VALUE 'BANK'.
009500         10  FILLER   PIC X(10) VALUE 'ASSET'.
009600     05  FILLER.
009700         10  FILLER   PIC X(30) VALUE 'CAPITAL'.
009800         10  FILLER   PIC X(10) VALUE 'EQUITY'.
009900     05  FILLER.
010000         10  FILLER   PIC X(30) VALUE 'CASH'.
010100         10  FILLER   PIC X(10) VALUE 'ASSET'.
010200     05  FILLER.
010300         10  FILLER   PIC X(30) VALUE 'COMMON STOCK'.
010400         10  FILLER   PIC X(10) VALUE 'EQUITY'.
010500     05  FILLER.
010600         10  FILLER   PIC X(30) VALUE 'EQUIPMENT'.
010700         10  FILLER   PIC X(10) VALUE 'ASSET'.
010800     05  FILLER.
010900         10  FILLER   PIC X(30) VALUE 'INVENTORY'.
011000         10  FILLER   PIC X(10) VALUE 'ASSET'.
011100     05  FILLER.
011200         10  FILLER   PIC X(30) VALUE 'NOTES PAYABLE'.
011300         10  FILLER   PIC X(10) VALUE 'LIABILITY'.
011400     05  FILLER.
011500         10  FILLER   PIC X(30) VALUE 'OWNERS EQUITY'.
011600         10  FILLER   PIC X(10) VALUE 'EQUITY'.
011700     05  FILLER.
011800         10  FILLER   PIC X(30) VALUE 'PREPAID EXPENSE'.
011900         10  FILLER   PIC X(10) VALUE 'ASSET'.
012000     05  FILLER.
012100         10  FILLER   PIC X(30) VALUE 'RETAINED EARNINGS'.
012200         10  FILLER   PIC X(10) VALUE 'EQUITY'.
012300     05  FILLER.
012400         10  FILLER   PIC X(30) VALUE 'TAXES PAYABLE'.
012500         10  FILLER   PIC X(10) VALUE 'LIABILITY'.
012600     05  FILLER.
012700         10  FILLER   PIC X(30) VALUE 'WAGES PAYABLE'.
012800         10  FILLER   PIC X(10) VALUE 'LIABILITY'.
012900 01  WS-BALANCE-CHART REDEFINES WS-BALANCE-CHART-VALUES.
013000     05  BC-ENTRY OCCURS 15 TIMES
013100                  ASCENDING KEY IS BC-ACCOUNT-NAME
013200                  INDEXED BY BC-NDX.
013300         10  BC-ACCOUNT-NAME         PIC X(30).
013400         10  BC-CLASS-CODE           PIC X(10).
013500
