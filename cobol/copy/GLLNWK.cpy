000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  GLLNWK                                            *
000400*   TITLE:     GENERAL LEDGER LINE / ACCOUNT-TOTAL WORK AREAS    *
000500*                                                                *
000600*   DESCRIPTION -                                                *
000700*      SHARED BY GENLEDG AND BALSHEET.  THE SORT-FILE RECORD     *
000800*      ITSELF (ACCOUNT/DATE/TRANSACTION BREAK KEY) IS DECLARED   *
000900*      DIRECTLY UNDER EACH PROGRAM'S OWN SD, NOT HERE, SO IT     *
001000*      DOES NOT OVERLAY THE PERSISTENT WORK AREAS BELOW.  THIS   *
001100*      COPYBOOK HOLDS ONLY THE IN-MEMORY, POST-SORT WORK AREAS - *
001200*      THE DISPLAY-READY LEDGER LINE AND THE RUNNING-TOTAL       *
001300*      TABLE - THAT BOTH PROGRAMS BUILD FROM THE SORTED RECORDS. *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                  *
001700*    DATE     BY   REQUEST    DESCRIPTION                        *
001800*    -------- ---- ---------- -------------------------------   *
001900*    04/09/91 RTM  AC-0114    ORIGINAL LAYOUT FOR GL REWRITE     *
002000*    02/09/98 MPC  AC-Y2K01   LINE-DATE EXPANDED TO CCYYMMDD     *
002100*    06/21/07 GWN  AC-0470    ADDED HIGH-DATE SENTINEL FOR       *
002200*                              NO-DATE LINES (SORTS LAST)        *
002300*    08/14/07 GWN  AC-0470    SPLIT SORT-RECORD OUT OF THIS BOOK *
002400*                              INTO EACH PROGRAM'S OWN SD -      *
002500*                              MULTIPLE 01'S UNDER ONE SD WOULD  *
002600*                              OVERLAY THIS TABLE'S STORAGE      *
002700******************************************************************
002800*
002900*    IN-MEMORY LEDGER LINE - ONE PER ACCOUNT/LEG, DISPLAY-READY.
003000*    (POPULATED FROM THE SORTED GL-SORT-WORK RECORDS AS THEY ARE
003100*    RETURNED, WHILE THE RUNNING BALANCE IS ACCUMULATED.)
003200*
003300 01  WS-LEDGER-LINE.
003400     05  LL-ACCOUNT-NAME             PIC X(30).
003500     05  LL-LINE-DATE-DISPLAY        PIC X(10).
003600     05  LL-LINE-DEBIT-AMT           PIC S9(9)V99.
003700     05  LL-LINE-CREDIT-AMT          PIC S9(9)V99.
003800     05  LL-LINE-DELTA               PIC S9(9)V99.
003900     05  LL-RUNNING-BALANCE          PIC S9(9)V99.
004000     05  FILLER                      PIC X(06).
004100*
004200*    ACCOUNT-TOTAL / ACCOUNT-BALANCE TABLE ENTRY - USED FOR THE
004300*    RUNNING-BALANCE-PER-ACCOUNT TABLE, THE REVENUE-LINES AND
004400*    EXPENSE-LINES TABLES (INCSTMT), AND THE ASSETS/LIABILITIES/
004500*    EQUITY TABLES (BALSHEET).  MAX 200 DISTINCT ACCOUNTS PER
004600*    BOOK - PLENTY FOR A SINGLE-ENTITY CHART OF ACCOUNTS.
004700*
004800 01  WS-ACCOUNT-TOTAL-TABLE.
004900     05  AT-ENTRY-COUNT              PIC S9(4) COMP VALUE ZERO.
005000     05  AT-ENTRY OCCURS 1 TO 200 TIMES
005100                  DEPENDING ON AT-ENTRY-COUNT
005200                  ASCENDING KEY IS AT-ACCOUNT-NAME
005300                  INDEXED BY AT-NDX.
005400         10  AT-ACCOUNT-NAME         PIC X(30).
005500         10  AT-ACCOUNT-TOTAL-AMT    PIC S9(9)V99 VALUE ZERO.
005600         10  FILLER                  PIC X(04).
005700
005800
