000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  JRNLREC                                           *
000400*   TITLE:     JOURNAL TRANSACTION RECORD - GENERAL LEDGER       *
000500*                                                                *
000600*   DESCRIPTION -                                                *
000700*      ONE PHYSICAL RECORD PER TRANSACTION ON THE NIGHTLY        *
000800*      JOURNAL FILE.  EACH RECORD CARRIES BOTH LEGS OF A         *
000900*      DOUBLE-ENTRY TRANSACTION - THE ACCOUNT DEBITED AND THE    *
001000*      ACCOUNT CREDITED - PLUS THE APPROVAL STATUS THAT GATES    *
001100*      IT INTO THE MONTH-END REPORTS.  BOTH LEGS CARRY THE SAME  *
001200*      AMOUNT; THERE IS ONLY ONE ECONOMIC AMOUNT PER TRANSACTION *
001300*      IN THIS MODEL.                                            *
001400*                                                                *
001500*      RECORD LENGTH IS 134 BYTES - 129 BYTES OF DEFINED DATA    *
001600*      PLUS A 5-BYTE RESERVE FOR FUTURE FIELDS (SEE FILLER AT    *
001700*      THE BOTTOM).  DO NOT NARROW THE RESERVE WITHOUT CHECKING  *
001800*      WITH GENERAL ACCOUNTING - THEY HAVE ASKED FOR A POSTING   *
001900*      REFERENCE FIELD ON A FUTURE RELEASE.                      *
002000*                                                                *
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    DATE     BY   REQUEST    DESCRIPTION                        *
002400*    -------- ---- ---------- -------------------------------   *
002500*    04/02/91 RTM  AC-0114    ORIGINAL LAYOUT FOR GL REWRITE     *
002600*    09/14/93 DLK  AC-0257    WIDENED ACCOUNT NAME 20 TO 30      *
002700*    02/09/98 MPC  AC-Y2K01   ENTRY-DATE EXPANDED TO CCYYMMDD    *
002800*    11/03/04 SBH  AC-0402    ADDED 5-BYTE FUTURE-USE RESERVE    *
002900******************************************************************
003000 01  JOURNAL-ENTRY.
003100     05  JE-TRANSACTION-ID           PIC X(10).
003200     05  JE-ENTRY-DATE                PIC 9(08).
003300*        JE-ENTRY-DATE IS CCYYMMDD - SEE JE-ENTRY-DATE-R BELOW
003400*        FOR THE CENTURY/YEAR/MONTH/DAY BREAKOUT USED BY THE
003500*        DATE-RANGE EDITS IN INCSTMT AND BALSHEET.
003600     05  JE-ENTRY-DATE-R REDEFINES JE-ENTRY-DATE.
003700         10  JE-ENTRY-CCYY            PIC 9(04).
003800         10  JE-ENTRY-MM               PIC 9(02).
003900         10  JE-ENTRY-DD               PIC 9(02).
004000     05  JE-DEBIT-ACCOUNT-NAME       PIC X(30).
004100     05  JE-DEBIT-AMOUNT              PIC S9(9)V99.
004200     05  JE-CREDIT-ACCOUNT-NAME      PIC X(30).
004300     05  JE-CREDIT-AMOUNT             PIC S9(9)V99.
004400     05  JE-CREATED-BY               PIC X(20).
004500*        STATUS IS CAPTURED AS TYPED BY THE ENTRY-CAPTURE SYSTEM
004600*        AND MAY ARRIVE UPPER, LOWER OR MIXED CASE - PROGRAMS
004700*        FOLD TO UPPERCASE IN WORKING-STORAGE BEFORE TESTING IT
004800*        (SEE WS-ENTRY-STATUS-UC IN EACH PROGRAM).
004900     05  JE-ENTRY-STATUS             PIC X(09).
005000     05  FILLER                      PIC X(05).
005100
