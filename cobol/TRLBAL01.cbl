000100******************************************************************
000200*                                                                *
000300*   LICENSED TO GENERAL ACCOUNTING - INTERNAL USE ONLY           *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    TRLBAL01.
000800 AUTHOR.        R T MASELLI.
000900 INSTALLATION.  GENERAL ACCOUNTING SYSTEMS.
001000 DATE-WRITTEN.  04/11/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THIS PROGRAM PRODUCES THE NIGHTLY TRIAL BALANCE FOR
001700*          THE GENERAL LEDGER.  IT READS EVERY RECORD ON THE
001800*          JOURNAL FILE, KEEPS ONLY THE TRANSACTIONS MARKED
001900*          "APPROVED", AND ACCUMULATES ONE GRAND-TOTAL PAIR -
002000*          TOTAL DEBITS AND TOTAL CREDITS.  IF THE TWO TOTALS DO
002100*          NOT AGREE TO THE PENNY THE BOOK IS OUT OF BALANCE AND
002200*          THE DIFFERENCE IS PRINTED FOR THE ACCOUNTANTS TO
002300*          TRACK DOWN BEFORE THE OTHER THREE REPORTS ARE RUN.
002400*
002500*          THERE IS NO CONTROL BREAK IN THIS PROGRAM - JUST ONE
002600*          PASS OF THE JOURNAL AND ONE PAIR OF TOTALS.
002700*
002800*          INPUT FILE            - JOURNAL FILE (JRNLREC)
002900*          OUTPUT FILE PRODUCED  - TRIAL BALANCE REPORT
003000*
003100******************************************************************
003200*    CHANGE LOG                                                  *
003300*    DATE     BY   REQUEST    DESCRIPTION                        *
003400*    -------- ---- ---------- -------------------------------   *
003500*    04/11/91 RTM  AC-0114    ORIGINAL PROGRAM                   *
003600*    09/14/93 DLK  AC-0257    WIDENED ACCOUNT NAME (SEE JRNLREC) *
003700*    02/09/98 MPC  AC-Y2K01   ENTRY-DATE NOW CCYYMMDD - NO       *
003800*                              CHANGE NEEDED HERE, TOTALS ONLY   *
003900*    07/30/01 SBH  AC-0388    STATUS COMPARE NOW CASE-INSENSITIVE*
004000*    11/03/04 SBH  AC-0402    JRNLREC WIDENED - NO IMPACT HERE   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT JOURNAL-FILE      ASSIGN TO UT-S-JRNLFILE
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-JOURNAL-STATUS.
005300     SELECT TB-REPORT-FILE    ASSIGN TO UT-S-TBRPT
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-TB-REPORT-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  JOURNAL-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 134 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS JOURNAL-ENTRY.
006600 COPY JRNLREC.
006700*
006800 FD  TB-REPORT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS TB-REPORT-LINE.
007400 01  TB-REPORT-LINE                 PIC X(80).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  PROGRAM-INDICATOR-SWITCHES.
007900     05  WS-EOF-JOURNAL-SW          PIC X(03) VALUE 'NO '.
008000         88  EOF-JOURNAL                       VALUE 'YES'.
008100*
008200 01  FILE-STATUS-CODES.
008300     05  WS-JOURNAL-STATUS          PIC X(02) VALUE '00'.
008400     05  WS-TB-REPORT-STATUS        PIC X(02) VALUE '00'.
008500*
008600 01  WS-ENTRY-STATUS-WORK.
008700     05  WS-ENTRY-STATUS-UC         PIC X(09).
008800         88  ENTRY-IS-APPROVED             VALUE 'APPROVED '.
008900*
009000 01  WS-ACCUMULATORS.
009100     05  WS-DEBIT-TOTAL             PIC S9(11)V99 VALUE ZERO.
009200     05  WS-CREDIT-TOTAL            PIC S9(11)V99 VALUE ZERO.
009300 01  WS-ACCUMULATORS-CHAR REDEFINES WS-ACCUMULATORS.
009400     05  WS-DEBIT-TOTAL-X           PIC X(13).
009500     05  WS-CREDIT-TOTAL-X          PIC X(13).
009600*
009700*    WS-DIFFERENCE-AREA / -CHAR - THE ACCOUNTANTS ASKED FOR THE
009800*    RAW SIGN NIBBLE ON SYSOUT WHEN A RUN GOES OUT OF BALANCE,
009900*    SO A BAD PACK/UNPACK ON THE JOURNAL FEED CAN BE SPOTTED
010000*    WITHOUT PULLING A DUMP - SEE 550-DISPLAY-PROG-DIAG.
010100*
010200 01  WS-DIFFERENCE-AREA.
010300     05  WS-DIFFERENCE              PIC S9(11)V99 VALUE ZERO.
010400 01  WS-DIFFERENCE-CHAR REDEFINES WS-DIFFERENCE-AREA.
010500     05  WS-DIFFERENCE-X            PIC X(13).
010600*
010700 01  WS-COUNT-SUMMARY.
010800     05  WS-READ-CTR                PIC 9(7) COMP VALUE ZERO.
010900     05  WS-APPROVED-CTR            PIC 9(7) COMP VALUE ZERO.
011000 01  WS-COUNT-SUMMARY-R REDEFINES WS-COUNT-SUMMARY.
011100     05  WS-COUNT-PAIR              PIC 9(14) COMP.
011200*
011300*    REPORT LINES.
011400*
011500 01  TB-LINE-DEBIT.
011600     05  FILLER            PIC X(01)  VALUE SPACES.
011700     05  FILLER            PIC X(13)  VALUE 'Total Debit  '.
011800     05  FILLER            PIC X(01)  VALUE ':'.
011900     05  FILLER            PIC X(01)  VALUE SPACES.
012000     05  TB-DEBIT-O        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
012100     05  FILLER            PIC X(45)  VALUE SPACES.
012200*
012300 01  TB-LINE-CREDIT.
012400     05  FILLER            PIC X(01)  VALUE SPACES.
012500     05  FILLER            PIC X(13)  VALUE 'Total Credit '.
012600     05  FILLER            PIC X(01)  VALUE ':'.
012700     05  FILLER            PIC X(01)  VALUE SPACES.
012800     05  TB-CREDIT-O       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
012900     05  FILLER            PIC X(45)  VALUE SPACES.
013000*
013100 01  TB-LINE-BALANCED.
013200     05  FILLER            PIC X(10)  VALUE 'Balanced.'.
013300     05  FILLER            PIC X(70)  VALUE SPACES.
013400*
013500 01  TB-LINE-NOT-BALANCED.
013600     05  FILLER            PIC X(14)  VALUE 'Not balanced.'.
013700     05  FILLER            PIC X(12)  VALUE ' Difference:'.
013800     05  FILLER            PIC X(01)  VALUE SPACES.
013900     05  TB-DIFF-O         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
014000     05  FILLER            PIC X(37)  VALUE SPACES.
014100*
014200 01  DISPLAY-LINE.
014300     05  DISP-MESSAGE      PIC X(45).
014400     05  DISP-VALUE        PIC ZZZ,ZZ9.
014500*
014600 PROCEDURE DIVISION.
014700*
014800 000-MAINLINE SECTION.
014900*
015000     OPEN INPUT  JOURNAL-FILE
015100          OUTPUT TB-REPORT-FILE.
015200     PERFORM 200-PRSS-JOURNAL-FILE THRU 200-EXIT.
015300     PERFORM 500-WRITE-TRIAL-BALANCE THRU 500-EXIT.
015400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
015500     CLOSE JOURNAL-FILE
015600           TB-REPORT-FILE.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900*
016000 200-PRSS-JOURNAL-FILE.
016100*
016200     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
016300     PERFORM 210-ACCUM-ONE-ENTRY THRU 210-EXIT
016400         UNTIL EOF-JOURNAL.
016500*
016600 200-EXIT.
016700     EXIT.
016800*
016900 210-ACCUM-ONE-ENTRY.
017000*
017100     MOVE JE-ENTRY-STATUS TO WS-ENTRY-STATUS-UC.
017200     INSPECT WS-ENTRY-STATUS-UC
017300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017500     IF ENTRY-IS-APPROVED
017600         ADD JE-DEBIT-AMOUNT  TO WS-DEBIT-TOTAL
017700         ADD JE-CREDIT-AMOUNT TO WS-CREDIT-TOTAL
017800         ADD 1 TO WS-APPROVED-CTR
017900     ELSE
018000         NEXT SENTENCE.
018100     PERFORM 800-READ-JOURNAL-FILE THRU 800-EXIT.
018200*
018300 210-EXIT.
018400     EXIT.
018500*
018600*    500-WRITE-TRIAL-BALANCE FOLLOWS THE STANDING TRIAL-BALANCE
018700*    FOOTING CONVENTION - PLAIN RUNNING SUMS, AN EXACT-EQUALITY
018800*    BALANCE TEST, AND AN ABSOLUTE-VALUE DIFFERENCE SHOWN ONLY
018900*    WHEN THE BOOK IS OUT OF BALANCE.
019000*
019100 500-WRITE-TRIAL-BALANCE.
019200*
019300     MOVE WS-DEBIT-TOTAL  TO TB-DEBIT-O.
019400     WRITE TB-REPORT-LINE FROM TB-LINE-DEBIT.
019500     MOVE WS-CREDIT-TOTAL TO TB-CREDIT-O.
019600     WRITE TB-REPORT-LINE FROM TB-LINE-CREDIT.
019700     IF WS-DEBIT-TOTAL = WS-CREDIT-TOTAL
019800         WRITE TB-REPORT-LINE FROM TB-LINE-BALANCED
019900     ELSE
020000         COMPUTE WS-DIFFERENCE =
020100             WS-DEBIT-TOTAL - WS-CREDIT-TOTAL
020200         IF WS-DIFFERENCE IS LESS THAN ZERO
020300             COMPUTE WS-DIFFERENCE = WS-DIFFERENCE * -1
020400         ELSE
020500             NEXT SENTENCE
020600         MOVE WS-DIFFERENCE TO TB-DIFF-O
020700         WRITE TB-REPORT-LINE FROM TB-LINE-NOT-BALANCED.
020800*
020900 500-EXIT.
021000     EXIT.
021100*
021200*    550-DISPLAY-PROG-DIAG - END-OF-JOB COUNTS FOR THE OPERATOR
021300*    LOG.  WHEN THE RUN IS OUT OF BALANCE, ALSO ECHOES THE RAW
021400*    SIGN-NIBBLE VIEW OF THE DIFFERENCE (WS-DIFFERENCE-X) SO A
021500*    BAD PACK/UNPACK CAN BE SPOTTED WITHOUT A DUMP.
021600*
021700 550-DISPLAY-PROG-DIAG.
021800*
021900     DISPLAY '****     TRLBAL01 RUNNING    ****'.
022000     MOVE 'JOURNAL RECORDS READ                        ' TO
022100          DISP-MESSAGE.
022200     MOVE WS-READ-CTR TO DISP-VALUE.
022300     DISPLAY DISPLAY-LINE.
022400     MOVE 'JOURNAL RECORDS APPROVED                    ' TO
022500          DISP-MESSAGE.
022600     MOVE WS-APPROVED-CTR TO DISP-VALUE.
022700     DISPLAY DISPLAY-LINE.
022800     DISPLAY 'READ/APPROVED PACKED PAIR: ' WS-COUNT-PAIR.
022900     IF WS-DEBIT-TOTAL IS NOT EQUAL TO WS-CREDIT-TOTAL
023000         DISPLAY '** OUT OF BALANCE - RAW DIFFERENCE BYTES **'
023100         DISPLAY WS-DIFFERENCE-X
023200     ELSE
023300         NEXT SENTENCE.
023400     DISPLAY '****     TRLBAL01 EOJ        ****'.
023500*
023600 550-EXIT.
023700     EXIT.
023800*
023900 800-READ-JOURNAL-FILE.
024000*
024100     READ JOURNAL-FILE
024200         AT END MOVE 'YES' TO WS-EOF-JOURNAL-SW
024300                GO TO 800-EXIT.
024400     ADD 1 TO WS-READ-CTR.
024500*
024600 800-EXIT.
024700     EXIT.
024800
024900
